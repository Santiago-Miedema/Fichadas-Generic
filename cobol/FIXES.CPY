000100******************************************************************
000200*   COPY       : FIXES                                         *
000300*   REGISTRO   : FIX-REC - EXCEPCION MANUAL DE MARCA (ENTRADA) *
000400*   APLICACION : RECURSOS HUMANOS / CONTROL DE ASISTENCIA       *
000500*   PROGRAMADOR: E. RAMIREZ DIVAS (PEDR)                        *
000600*   FECHA      : 14/01/2026                                     *
000700*   NOTA       : UN REGISTRO COMO MAXIMO POR (USUARIO,FECHA).   *
000800*              : SI HAY DUPLICADOS, EL ULTIMO LEIDO PREVALECE.  *
000900*              : CAMPOS EN BLANCO O CERO CONSERVAN EL VALOR     *
001000*              : CALCULADO ORIGINALMENTE (VER FIX-SHIFT/-IN/    *
001100*              : -OUT/-DESC EN EL PARRAFO 260-APLICA-EXCEPCION).*
001200*   09/08/2026 DIVA SOL-0923 SE DESCOMPONE LA FECHA POR         *
001300*              : SUBCAMPOS Y SE AGREGA EL INDICADOR DE ORIGEN   *
001400*              : DE LA EXCEPCION (SISTEMA/SUPERVISOR).          *
001500******************************************************************
001600 01  FIX-REC.
001700     02  FIX-USER-ID                PIC 9(05).
001800     02  FIX-DATE                   PIC 9(08).
001900     02  FIX-FECHA-DESCOMP REDEFINES FIX-DATE.
002000         03  XF-ANIO                PIC 9(04).
002100         03  XF-MES                 PIC 9(02).
002200         03  XF-DIA                 PIC 9(02).
002300     02  FIX-SHIFT                  PIC X(01).
002400     02  FIX-IN                     PIC 9(04).
002500     02  FIX-OUT                    PIC 9(04).
002600     02  FIX-DESC                   PIC X(30).
002700     02  FIX-ORIGEN                 PIC X(01).
002800         88  FIX-ORIGEN-SISTEMA         VALUE "S".
002900         88  FIX-ORIGEN-SUPERVISOR      VALUE "U".
003000     02  FILLER                     PIC X(07).
