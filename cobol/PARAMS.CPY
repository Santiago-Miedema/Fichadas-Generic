000100******************************************************************
000200*   COPY       : PARAMS                                        *
000300*   REGISTRO   : RANGO DE FECHAS A PROCESAR (ENTRADA)          *
000400*   APLICACION : RECURSOS HUMANOS / CONTROL DE ASISTENCIA       *
000500*   PROGRAMADOR: E. RAMIREZ DIVAS (PEDR)                        *
000600*   FECHA      : 14/01/2026                                     *
000700*   09/08/2026 DIVA SOL-0923 SE DESCOMPONEN DESDE/HASTA POR     *
000800*              : SUBCAMPOS Y SE AGREGA EL INDICADOR DE TIPO DE  *
000900*              : CORRIDA (NORMAL/REPROCESO).                    *
001000******************************************************************
001100 01  PARM-REC.
001200     02  FROM-DATE                  PIC 9(08).
001300     02  PARM-DESDE-DESCOMP REDEFINES FROM-DATE.
001400         03  PD-ANIO                PIC 9(04).
001500         03  PD-MES                 PIC 9(02).
001600         03  PD-DIA                 PIC 9(02).
001700     02  TO-DATE                    PIC 9(08).
001800     02  PARM-HASTA-DESCOMP REDEFINES TO-DATE.
001900         03  PA-ANIO                PIC 9(04).
002000         03  PA-MES                 PIC 9(02).
002100         03  PA-DIA                 PIC 9(02).
002200     02  PARM-TIPO-CORRIDA          PIC X(01).
002300         88  PARM-CORRIDA-NORMAL        VALUE "N".
002400         88  PARM-CORRIDA-REPROCESO     VALUE "R".
002500     02  FILLER                     PIC X(03).
