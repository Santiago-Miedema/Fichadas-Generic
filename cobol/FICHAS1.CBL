000100******************************************************************
000200* FECHA       : 14/01/1991                                       *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)                          *
000400* APLICACION  : RECURSOS HUMANOS / CONTROL DE ASISTENCIA         *
000500* PROGRAMA    : RHBA1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS MARCAS DEL RELOJ CHECADOR, EL MAESTRO DE *
000800*             : EMPLEADOS, EL CATALOGO DE FERIADOS Y LAS         *
000900*             : EXCEPCIONES MANUALES DE MARCA PARA UN RANGO DE   *
001000*             : FECHAS, ARMA UNA FILA POR EMPLEADO Y DIA,        *
001100*             : DETERMINA EL TURNO (A/B), CALCULA TARDANZA,      *
001200*             : HORAS EXTRA Y NETO CONTRA EL HORARIO ESPERADO,   *
001300*             : APLICA EXCEPCIONES, DOMINGO Y FERIADO, REPARTE   *
001400*             : LAS HORAS EXTRA EN BANDAS DE 50% Y 100%, Y EMITE *
001500*             : EL REPORTE DE ASISTENCIA CON SUS TOTALES.        *
001600* ARCHIVOS    : PUNCHES=E,USERS=E,HOLIDAYS=E,FIXES=E,PARAMS=E,   *
001700*             : REPORT=S                                         *
001800* ACCION (ES) : R=REPORTE                                        *
001900* INSTALADO   : 14/01/1991                                       *
002000* BPM/RATIONAL: 114477                                           *
002100* NOMBRE      : LIQUIDACION MENSUAL DE ASISTENCIA (FICHADAS)     *
002200* DESCRIPCION : BATCH DE CIERRE DE ASISTENCIA                    *
002300******************************************************************
002400*                   BITACORA DE CAMBIOS DEL PROGRAMA             *
002500******************************************************************
002600* 14/01/1991  PEDR  SOL-0334  VERSION INICIAL. LEE MARCAS Y      *
002700*                    MAESTRO DE EMPLEADOS, ARMA EL REPORTE DE    *
002800*                    ENTRADA/SALIDA DIARIA POR TURNO A Y B.      *
002900* 02/06/1991  PEDR  SOL-0351  SE AGREGA EL CALCULO DE TARDANZA   *
003000*                    Y HORAS EXTRA CONTRA EL HORARIO ESPERADO.   *
003100* 19/11/1991  MGCH  SOL-0378  REGLA DE REDONDEO DE ASISTENCIA A  *
003200*                    MEDIA HORA (20/45 MINUTOS).                 *
003300* 08/04/1992  PEDR  SOL-0402  SE INCORPORA EL CATALOGO DE DIAS   *
003400*                    FERIADOS Y SU REGLA DE DIA COMPLETO.        *
003500* 27/09/1992  MGCH  SOL-0415  REGLA DE DOMINGO TRABAJADO: TODO   *
003600*                    EL TIEMPO MARCADO PASA A HORAS EXTRA.       *
003700* 15/02/1993  PEDR  SOL-0447  FERIADO PARCIAL CON PARTIDO DE LA  *
003800*                    JORNADA EN DOS FILAS (FERIADO Y NORMAL).    *
003900* 03/08/1993  JHRR  SOL-0461  INFERENCIA DE TURNO POR SEMANA     *
004000*                    (MAYORIA A/B) CUANDO EL EMPLEADO NO MARCA   *
004100*                    SIEMPRE EL MISMO HORARIO.                   *
004200* 21/01/1994  PEDR  SOL-0488  CASO SABADO TRABAJADO POR TURNO A  *
004300*                    (ADEUDADO) CONTRA LA VENTANA DE SABADO DEL  *
004400*                    TURNO B.                                    *
004500* 09/07/1994  MGCH  SOL-0503  EXCEPCIONES MANUALES POR (EMPLEADO,*
004600*                    FECHA) Y DESCARTE DE SABADO VACIO EN TURNO A*
004700* 02/09/1994  MGCH  SOL-0511  LA FILA CALCULADA Y SUS PARTIDOS   *
004800*                    POR FERIADO ALIMENTAN DIRECTO LA TABLA FINAL*
004900*                    QUE USAN DETALLE, TOTALES Y SECCIONES.      *
005000* 28/09/1994  JHRR  SOL-0522  AJUSTE MENOR A LA MISMA TABLA FINAL*
005100*                    POR UN CASO DE FERIADO PARTIDO DOS VECES.   *
005200* 30/11/1994  JHRR  SOL-0519  BANDAS DE HORAS EXTRA AL 50% Y AL  *
005300*                    100% SEGUN DIA Y HORARIO DEL EMPLEADO.      *
005400* 14/03/1995  PEDR  SOL-0537  REDONDEO DE PAGO DE PREMIO A       *
005500*                    BLOQUES DE 30 MINUTOS (UMBRAL 20 MINUTOS).  *
005600* 22/08/1995  MGCH  SOL-0549  TOTALES POR EMPLEADO EN ORDEN      *
005700*                    ALFABETICO PARA EL CIERRE MENSUAL.          *
005800* 19/09/1995  MGCH  SOL-0550  EL ORDEN DEL INDICE DE DETALLE SE  *
005900*                    HACE POR FECHA Y LUEGO POR USUARIO PARA EL  *
006000*                    LISTADO GENERAL.                            *
006100* 11/01/1996  JHRR  SOL-0566  SECCIONES POR EMPLEADO CON PIE DE  *
006200*                    TOTALES EN EL REPORTE DETALLADO.            *
006300* 26/03/1996  JHRR  SOL-0570  LA TABLA DE EMPLEADOS SE ORDENA    *
006400*                    POR NOMBRE PARA QUE LAS SECCIONES SALGAN    *
006500*                    ALFABETICAS.                                *
006600* 15/07/1996  PEDR  SOL-0580  LOS TOTALES POR EMPLEADO SE         *
006700*                    ACUMULAN EN EL ORDEN ALFABETICO DE LA TABLA *
006800*                    DE EMPLEADOS, NO EN EL ORDEN DE LAS FILAS.  *
006900* 11/08/1997  MGCH  SOL-0590  CADA SECCION POR EMPLEADO LLEVA SU *
007000*                    PROPIO PIE DE TOTALES DIA A DIA.            *
007100* 02/09/1997  PEDR  SOL-0591  SE AMPLIA TABLA DE EMPLEADOS A 200 *
007200*                    POSICIONES POR CRECIMIENTO DE NOMINA.       *
007300* 18/03/1998  MGCH  SOL-0614  SE AMPLIA TABLA DE MARCAS A 20000  *
007400*                    POSICIONES.                                 *
007500* 30/10/1998  JHRR  AMY2K-02  REVISION Y2K: FECHAS MANEJADAS     *
007600*                    COMO AAAAMMDD DE 8 DIGITOS EN TODO EL       *
007700*                    PROGRAMA. SIN CAMBIOS DE LOGICA REQUERIDOS. *
007800* 14/01/1999  PEDR  AMY2K-07  PRUEBA DE CORTE DE SIGLO SOBRE EL  *
007900*                    CALCULO DE SEMANA ISO Y DIA JULIANO. OK.    *
008000* 05/06/2000  MGCH  SOL-0648  CORRIGE SALIDA TEMPRANA CUANDO LA  *
008100*                    SALIDA CAE DESPUES DE MEDIANOCHE.           *
008200* 19/02/2003  JHRR  SOL-0701  SE AGREGA SOPORTE DE FERIADO       *
008300*                    PARCIAL (HORARIO) ADEMAS DEL DIA COMPLETO.  *
008400* 14/10/2004  JHRR  SOL-0744  SE DEJA DOCUMENTADA LA VENTANA DE  *
008500*                    "ENTRADA AMBIGUA" DEL TURNO CRUDO, QUE NUNCA*
008600*                    DISPARA EN LA PRACTICA. NO SE TOCA LA LOGICA*
008700*                    DE COSTO POR TURNO QUE YA DECIDE EL CASO.   *
008800* 07/11/2006  PEDR  SOL-0759  SE ESTANDARIZA EL ARCHIVO DE       *
008900*                    PARAMETROS DE RANGO DE FECHAS (PARAMS).     *
009000* 03/04/2009  MGCH  SOL-0809  REDONDEO DE MINUTOS DE PREMIO A LA *
009100*                    MEDIA HORA PAGABLE, UMBRAL DE 20 MINUTOS.   *
009200* 23/05/2012  MGCH  SOL-0832  TABLA DE FILAS FINALES SEPARADA DE *
009300*                    LA TABLA BASE PARA SOPORTAR EL PARTIDO DE   *
009400*                    FILAS POR FERIADO PARCIAL.                  *
009500* 17/02/2015  JHRR  SOL-0861  HORA EXTRA: SE SUMAN ENTRADA       *
009600*                    ADELANTADA Y SALIDA POSTERGADA, CADA UNA    *
009700*                    FILTRADA POR SU PROPIO UMBRAL DE 20 MINUTOS.*
009800* 09/03/2026  DIVA  SOL-0911  REVISION GENERAL DE LA CORRIDA     *
009900*                    MENSUAL DE ASISTENCIA PARA EL CIERRE 2026.  *
010000* 09/08/2026  DIVA  SOL-0923  DOMINGO Y FERIADO (COMPLETO Y        *
010100*                    PARCIAL) YA NO REDONDEAN LO TRABAJADO A MEDIA*
010200*                    HORA: QUEDABA EXTRA EN CERO Y SIN BANDA DE   *
010300*                    PREMIO CUANDO LA MARCA ERA CORTA. SE AGREGA  *
010400*                    LA DESCRIPCION POR DEFECTO "TRABAJO EN       *
010500*                    DOMINGO"/"TRABAJO EN FERIADO" CUANDO LA FILA *
010600*                    NO TRAE EXCEPCION CON DESCRIPCION. LA         *
010700*                    EXCEPCION YA NO PISA EL ESTADO DE LA FILA.   *
010800* 09/08/2026  DIVA  SOL-0944  DOMINGO Y FERIADO (COMPLETO Y        *
010900*                    PARCIAL) SIN NINGUNA MARCA AHORA SE          *
011000*                    DESCARTAN (FT-DROP) EN VEZ DE QUEDAR COMO    *
011100*                    SIN-MARCAS; MARCA INCOMPLETA (SOLO ENTRADA O  *
011200*                    SOLO SALIDA) YA NO PISA TURNO/TARDANZA/EXTRA/ *
011300*                    ESTADO DE LA FILA, QUEDA TAL CUAL LA DEJO EL  *
011400*                    PASO 3/LA EXCEPCION. LA DESCRIPCION DE UNA    *
011500*                    EXCEPCION AHORA REEMPLAZA A LA CALCULADA EN   *
011600*                    VEZ DE CONCATENARSE.                          *
011700* 09/08/2026  DIVA  SOL-0951  SESION COMPLETA (ENTRADA Y SALIDA)   *
011800*                    SOLO QUEDA "OK" SI LA DURACION ESTA ENTRE 2 Y *
011900*                    16 HORAS; FUERA DE RANGO PASA A INCOMPLETO    *
012000*                    (ANTES SE IGNORABA LA DURACION). FERIADO DE   *
012100*                    DIA COMPLETO AHORA TAMBIEN SE RECONOCE CON    *
012200*                    HASTA=2359 O MAS, NO SOLO CON DESDE=HASTA=0.  *
012300******************************************************************
012400 IDENTIFICATION DIVISION.
012500 PROGRAM-ID. FICHAS1.
012600 AUTHOR. E. RAMIREZ DIVAS.
012700 INSTALLATION. RECURSOS HUMANOS.
012800 DATE-WRITTEN. 14/01/1991.
012900 DATE-COMPILED.
013000 SECURITY. USO INTERNO - NOMINA Y RECURSOS HUMANOS.
013100 ENVIRONMENT DIVISION.
013200 CONFIGURATION SECTION.
013300 SPECIAL-NAMES.
013400     C01 IS TOP-OF-FORM.
013500 INPUT-OUTPUT SECTION.
013600 FILE-CONTROL.
013700     SELECT PUNCHES  ASSIGN TO PUNCHES
013800            ORGANIZATION IS LINE SEQUENTIAL
013900            FILE STATUS  IS FS-PUNCHES.
014000
014100     SELECT USERS    ASSIGN TO USERS
014200            ORGANIZATION IS LINE SEQUENTIAL
014300            FILE STATUS  IS FS-USERS.
014400
014500     SELECT HOLIDAYS ASSIGN TO HOLIDAYS
014600            ORGANIZATION IS LINE SEQUENTIAL
014700            FILE STATUS  IS FS-HOLIDAYS.
014800
014900     SELECT FIXES    ASSIGN TO FIXES
015000            ORGANIZATION IS LINE SEQUENTIAL
015100            FILE STATUS  IS FS-FIXES.
015200
015300     SELECT PARAMS   ASSIGN TO PARAMS
015400            ORGANIZATION IS LINE SEQUENTIAL
015500            FILE STATUS  IS FS-PARAMS.
015600
015700     SELECT REPORT   ASSIGN TO REPORT
015800            ORGANIZATION IS LINE SEQUENTIAL
015900            FILE STATUS  IS FS-REPORT.
016000
016100 DATA DIVISION.
016200 FILE SECTION.
016300******************************************************************
016400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
016500******************************************************************
016600*   MARCAS CRUDAS DEL RELOJ CHECADOR (ENTRADA)
016700*   MAESTRO DE EMPLEADOS (ENTRADA)
016800*   CATALOGO DE DIAS FERIADOS (ENTRADA)
016900*   EXCEPCIONES MANUALES DE MARCA (ENTRADA)
017000*   RANGO DE FECHAS A PROCESAR (ENTRADA)
017100*   REPORTE DE ASISTENCIA (SALIDA)
017200 FD  PUNCHES
017300     LABEL RECORD IS STANDARD.
017400     COPY PUNCHES.
017500 FD  USERS
017600     LABEL RECORD IS STANDARD.
017700     COPY USERS.
017800 FD  HOLIDAYS
017900     LABEL RECORD IS STANDARD.
018000     COPY HOLIDAYS.
018100 FD  FIXES
018200     LABEL RECORD IS STANDARD.
018300     COPY FIXES.
018400 FD  PARAMS
018500     LABEL RECORD IS STANDARD.
018600     COPY PARAMS.
018700 FD  REPORT
018800     LABEL RECORD IS STANDARD.
018900 01  LIN-REPORTE.
019000     02  LIN-TEXTO                  PIC X(130).
019100     02  FILLER                     PIC X(002).
019200 WORKING-STORAGE SECTION.
019300******************************************************************
019400*           RECURSOS DE CONTROL DE ARCHIVOS Y ESTADISTICAS       *
019500******************************************************************
019600 01  WKS-ESTADOS-ARCHIVO.
019700     02  FS-PUNCHES                 PIC 9(02) VALUE ZEROS.
019800     02  FS-USERS                   PIC 9(02) VALUE ZEROS.
019900     02  FS-HOLIDAYS                PIC 9(02) VALUE ZEROS.
020000     02  FS-FIXES                   PIC 9(02) VALUE ZEROS.
020100     02  FS-PARAMS                  PIC 9(02) VALUE ZEROS.
020200     02  FS-REPORT                  PIC 9(02) VALUE ZEROS.
020300     02  FILLER                     PIC X(04).
020400
020500 01  WKS-INTERRUPTORES.
020600     02  FIN-PUNCHES                PIC X(01) VALUE 'N'.
020700         88  FIN-PUNCHES-SI                  VALUE 'S'.
020800     02  FIN-USERS                  PIC X(01) VALUE 'N'.
020900         88  FIN-USERS-SI                     VALUE 'S'.
021000     02  FIN-HOLIDAYS               PIC X(01) VALUE 'N'.
021100         88  FIN-HOLIDAYS-SI                  VALUE 'S'.
021200     02  FIN-FIXES                  PIC X(01) VALUE 'N'.
021300         88  FIN-FIXES-SI                     VALUE 'S'.
021400     02  FILLER                     PIC X(04).
021500
021600 01  WKS-ESTADISTICAS.
021700     02  WKS-TOT-MARCAS-LEIDAS      PIC 9(07) COMP VALUE 0.
021800     02  WKS-TOT-USUARIOS-LEIDOS    PIC 9(05) COMP VALUE 0.
021900     02  WKS-TOT-FERIADOS-LEIDOS    PIC 9(05) COMP VALUE 0.
022000     02  WKS-TOT-EXCEPC-LEIDAS      PIC 9(05) COMP VALUE 0.
022100     02  WKS-TOT-FILAS-BASE         PIC 9(07) COMP VALUE 0.
022200     02  WKS-TOT-FILAS-FINALES      PIC 9(07) COMP VALUE 0.
022300     02  WKS-TOT-LINEAS-ESCRITAS    PIC 9(07) COMP VALUE 0.
022400     02  WKS-LINEAS-PAGINA          PIC 9(03) COMP VALUE 0.
022500     02  WKS-MAX-LINEAS-PAG         PIC 9(03) COMP VALUE 50.
022600     02  WKS-NUM-PAGINA             PIC 9(05) COMP VALUE 0.
022700     02  FILLER                     PIC X(04).
022800
022900******************************************************************
023000*           LIMITES DE LAS TABLAS EN MEMORIA (DEFENSIVO)         *
023100******************************************************************
023200 01  WKS-LIMITES.
023300     02  LIM-USUARIOS               PIC 9(05) COMP VALUE 00200.
023400     02  LIM-FERIADOS               PIC 9(05) COMP VALUE 00100.
023500     02  LIM-EXCEPCIONES            PIC 9(05) COMP VALUE 02000.
023600     02  LIM-MARCAS                 PIC 9(05) COMP VALUE 20000.
023700     02  LIM-DIAS                   PIC 9(05) COMP VALUE 00200.
023800     02  LIM-FILAS-BASE             PIC 9(05) COMP VALUE 20000.
023900     02  LIM-FILAS-FINAL            PIC 9(05) COMP VALUE 24000.
024000     02  FILLER                     PIC X(04).
024100
024200******************************************************************
024300*           RANGO DE FECHAS A PROCESAR (LEIDO DE PARAMS)         *
024400******************************************************************
024500 01  WKS-RANGO.
024600     02  WKS-DESDE                  PIC 9(08) VALUE ZEROS.
024700     02  WKS-HASTA                  PIC 9(08) VALUE ZEROS.
024800     02  WKS-HASTA-MAS-UNO          PIC 9(08) VALUE ZEROS.
024900     02  FILLER                     PIC X(04).
025000
025100******************************************************************
025200*           TABLA DE EMPLEADOS (MAESTRO USERS EN MEMORIA)        *
025300******************************************************************
025400 01  WKS-TABLA-USUARIOS.
025500     02  WKS-USUARIO OCCURS 200 TIMES INDEXED BY IX-USU IX-USU2.
025600         03  TU-USER-ID             PIC 9(05).
025700         03  TU-USER-NAME           PIC X(30).
025800         03  TU-NOMBRE-MAYUS        PIC X(30).
025900         03  FILLER                 PIC X(04).
026000 01  WKS-NUM-USUARIOS               PIC 9(05) COMP VALUE 0.
026100
026200******************************************************************
026300*           TABLA DE FERIADOS (CATALOGO HOLIDAYS EN MEMORIA)     *
026400******************************************************************
026500 01  WKS-TABLA-FERIADOS.
026600     02  WKS-FERIADO OCCURS 100 TIMES INDEXED BY IX-FER.
026700         03  TF-DATE                PIC 9(08).
026800         03  TF-FROM                PIC 9(04).
026900         03  TF-TO                  PIC 9(04).
027000         03  FILLER                 PIC X(04).
027100 01  WKS-NUM-FERIADOS               PIC 9(05) COMP VALUE 0.
027200
027300******************************************************************
027400*           TABLA DE EXCEPCIONES (FIXES EN MEMORIA)              *
027500******************************************************************
027600 01  WKS-TABLA-EXCEPCIONES.
027700     02  WKS-EXCEPCION OCCURS 2000 TIMES INDEXED BY IX-FIX.
027800         03  TX-USER-ID             PIC 9(05).
027900         03  TX-DATE                PIC 9(08).
028000         03  TX-SHIFT               PIC X(01).
028100         03  TX-IN                  PIC 9(04).
028200         03  TX-OUT                 PIC 9(04).
028300         03  TX-DESC                PIC X(30).
028400         03  FILLER                 PIC X(04).
028500 01  WKS-NUM-EXCEPCIONES            PIC 9(05) COMP VALUE 0.
028600
028700******************************************************************
028800*           TABLA DE MARCAS (PUNCHES EN MEMORIA)                 *
028900******************************************************************
029000 01  WKS-TABLA-MARCAS.
029100     02  WKS-MARCA OCCURS 20000 TIMES INDEXED BY IX-MAR IX-MAR2.
029200         03  TM-USER-ID             PIC 9(05).
029300         03  TM-DATE                PIC 9(08).
029400         03  TM-TIME                PIC 9(06).
029500         03  FILLER                 PIC X(03).
029600 01  WKS-NUM-MARCAS                 PIC 9(07) COMP VALUE 0.
029700 01  WKS-MARCA-INI                  PIC 9(07) COMP VALUE 0.
029800 01  WKS-MARCA-FIN                  PIC 9(07) COMP VALUE 0.
029900
030000******************************************************************
030100*           CALENDARIO DE DIAS A PROCESAR [DESDE..HASTA]         *
030200******************************************************************
030300 01  WKS-TABLA-DIAS.
030400     02  WKS-DIA OCCURS 200 TIMES INDEXED BY IX-DIA.
030500         03  TD-FECHA               PIC 9(08).
030600         03  TD-DOW                 PIC 9(01).
030700         03  TD-LUNES-SEM           PIC 9(08).
030800         03  FILLER                 PIC X(03).
030900 01  WKS-NUM-DIAS                   PIC 9(05) COMP VALUE 0.
031000
031100******************************************************************
031200*           TABLA SEMANAL DE CONTEO A/B POR EMPLEADO (PASO 1)    *
031300******************************************************************
031400 01  WKS-TABLA-SEMANAS.
031500     02  WKS-SEMANA OCCURS 60 TIMES INDEXED BY IX-SEM.
031600         03  TS-LUNES               PIC 9(08).
031700         03  TS-CONT-A              PIC 9(03) COMP VALUE 0.
031800         03  TS-CONT-B              PIC 9(03) COMP VALUE 0.
031900         03  TS-MAYORIA             PIC X(01) VALUE SPACE.
032000         03  FILLER                 PIC X(04).
032100 01  WKS-NUM-SEMANAS                PIC 9(03) COMP VALUE 0.
032200
032300******************************************************************
032400*           FILAS CALCULADAS BASE (UNA POR EMPLEADO/DIA)         *
032500******************************************************************
032600 01  WKS-TABLA-FILAS-BASE.
032700     02  WKS-FILA-BASE OCCURS 20000 TIMES INDEXED BY IX-FB.
032800         03  FB-DATE                PIC 9(08).
032900         03  FB-USER-ID             PIC 9(05).
033000         03  FB-USER-NAME           PIC X(30).
033100         03  FB-SHIFT               PIC X(01).
033200         03  FB-IN                  PIC 9(04).
033300         03  FB-IN-FLAG             PIC X(01).
033400         03  FB-OUT                 PIC 9(04).
033500         03  FB-OUT-FLAG            PIC X(01).
033600         03  FB-TARD                PIC S9(05).
033700         03  FB-EXTRA               PIC S9(05).
033800         03  FB-NETO                PIC S9(05).
033900         03  FB-ESTADO              PIC X(10).
034000         03  FB-DESC                PIC X(30).
034100         03  FB-DOW                 PIC 9(01).
034200         03  FB-LUNES-SEM           PIC 9(08).
034300         03  FB-MAYORIA-SEM         PIC X(01).
034400         03  FILLER                 PIC X(04).
034500 01  WKS-NUM-FILAS-BASE             PIC 9(05) COMP VALUE 0.
034600
034700******************************************************************
034800*           FILAS CALCULADAS FINALES (DESPUES DE EXCEPCION,      *
034900*           DOMINGO, FERIADO Y BANDA DE PREMIO) - SALIDA         *
035000******************************************************************
035100 01  WKS-TABLA-FILAS-FINAL.
035200     02  WKS-FILA-FIN OCCURS 24000 TIMES INDEXED BY IX-FF IX-FF2.
035300         03  CR-DATE                PIC 9(08).
035400         03  CR-USER-ID             PIC 9(05).
035500         03  CR-USER-NAME           PIC X(30).
035600         03  CR-SHIFT               PIC X(01).
035700         03  CR-IN                  PIC 9(04).
035800         03  CR-IN-FLAG             PIC X(01).
035900         03  CR-OUT                 PIC 9(04).
036000         03  CR-OUT-FLAG            PIC X(01).
036100         03  CR-TARD                PIC S9(05).
036200         03  CR-EXTRA               PIC S9(05).
036300         03  CR-NETO                PIC S9(05).
036400         03  CR-H50                 PIC S9(03)V99.
036500         03  CR-H100                PIC S9(03)V99.
036600         03  CR-ESTADO              PIC X(10).
036700         03  CR-DESC                PIC X(30).
036800         03  FILLER                 PIC X(04).
036900 01  WKS-NUM-FILAS-FINAL            PIC 9(05) COMP VALUE 0.
037000
037100******************************************************************
037200*           INDICE DE IMPRESION DEL DETALLE (FECHA+EMPLEADO)     *
037300******************************************************************
037400 01  WKS-TABLA-INDICE-DET.
037500     02  WKS-INDICE-DET OCCURS 24000 TIMES INDEXED BY IX-ID IX-ID2.
037600         03  ID-POSICION            PIC 9(05) COMP.
037700         03  FILLER                 PIC X(04).
037800 01  WKS-IDX-TMP                    PIC 9(05) COMP VALUE 0.
037900
038000******************************************************************
038100*           TOTALES POR EMPLEADO (ORDEN ALFABETICO)              *
038200******************************************************************
038300 01  WKS-TABLA-TOTALES.
038400     02  WKS-TOTAL OCCURS 200 TIMES INDEXED BY IX-TOT.
038500         03  TOT-USER-ID            PIC 9(05).
038600         03  TOT-USER-NAME          PIC X(30).
038700         03  TOT-TARD-MIN           PIC S9(06) COMP.
038800         03  TOT-EXTRA-MIN          PIC S9(06) COMP.
038900         03  TOT-TARD-HRS           PIC S9(04)V99.
039000         03  TOT-EXTRA-HRS          PIC S9(04)V99.
039100         03  TOT-H50                PIC S9(04)V99.
039200         03  TOT-H100               PIC S9(04)V99.
039300         03  FILLER                 PIC X(04).
039400 01  WKS-NUM-TOTALES                PIC 9(05) COMP VALUE 0.
039500
039600******************************************************************
039700*           AREAS DE TRABAJO PARA LA FILA TEMPORAL EN CURSO      *
039800******************************************************************
039900 01  WKS-FILA-TMP.
040000     02  FT-DATE                    PIC 9(08).
040100     02  FT-USER-ID                 PIC 9(05).
040200     02  FT-USER-NAME               PIC X(30).
040300     02  FT-SHIFT                   PIC X(01).
040400     02  FT-IN                      PIC 9(04).
040500     02  FT-IN-FLAG                 PIC X(01).
040600     02  FT-OUT                     PIC 9(04).
040700     02  FT-OUT-FLAG                PIC X(01).
040800     02  FT-TARD                    PIC S9(05).
040900     02  FT-EXTRA                   PIC S9(05).
041000     02  FT-NETO                    PIC S9(05).
041100     02  FT-ESTADO                  PIC X(10).
041200     02  FT-DESC                    PIC X(30).
041300     02  FT-DOW                     PIC 9(01).
041400     02  FT-LUNES-SEM               PIC 9(08).
041500     02  FT-DROP                    PIC X(01) VALUE 'N'.
041600         88  FT-DROP-SI                      VALUE 'S'.
041700     02  FT-SPLIT                   PIC X(01) VALUE 'N'.
041800         88  FT-SPLIT-SI                      VALUE 'S'.
041900     02  FT2-IN                     PIC 9(04).
042000     02  FT2-OUT                    PIC 9(04).
042100     02  FT2-TARD                   PIC S9(05).
042200     02  FT2-EXTRA                  PIC S9(05).
042300     02  FT2-NETO                   PIC S9(05).
042400     02  FT2-ESTADO                 PIC X(10).
042500     02  FT2-DESC                   PIC X(30).
042600     02  FT2-SHIFT                  PIC X(01).
042700     02  FT-MAYORIA-SEM             PIC X(01).
042800     02  FILLER                     PIC X(04).
042900
043000******************************************************************
043100*           REDEFINES PARA DESCOMPOSICION DE FECHA AAAAMMDD      *
043200******************************************************************
043300 01  WKS-FECHA-TRABAJO              PIC 9(08) VALUE ZEROS.
043400 01  WKS-FECHA-DESCOMP REDEFINES WKS-FECHA-TRABAJO.
043500     02  WF-ANIO                    PIC 9(04).
043600     02  WF-MES                     PIC 9(02).
043700     02  WF-DIA                     PIC 9(02).
043800
043900 01  WKS-FECHA-TRABAJO-2            PIC 9(08) VALUE ZEROS.
044000 01  WKS-FECHA-DESCOMP-2 REDEFINES WKS-FECHA-TRABAJO-2.
044100     02  WF2-ANIO                   PIC 9(04).
044200     02  WF2-MES                    PIC 9(02).
044300     02  WF2-DIA                    PIC 9(02).
044400
044500 01  WKS-FECHA-TRABAJO-SAVE         PIC 9(08) VALUE ZEROS.
044600
044700 01  WKS-HORA-TRABAJO               PIC 9(06) VALUE ZEROS.
044800 01  WKS-HORA-DESCOMP REDEFINES WKS-HORA-TRABAJO.
044900     02  WH-HH                      PIC 9(02).
045000     02  WH-MM                      PIC 9(02).
045100     02  WH-SS                      PIC 9(02).
045200
045300******************************************************************
045400*           CONTADORES, SUBINDICES Y ACUMULADORES DE TRABAJO     *
045500******************************************************************
045600 01  WKS-CONTADORES.
045700     02  WKS-I                      PIC 9(05) COMP VALUE 0.
045800     02  WKS-J                      PIC 9(05) COMP VALUE 0.
045900     02  WKS-K                      PIC 9(05) COMP VALUE 0.
046000     02  WKS-SW-ENCONTRADO          PIC X(01) VALUE 'N'.
046100         88  ENCONTRADO-SI                    VALUE 'S'.
046200     02  WKS-SW-CAMBIO              PIC X(01) VALUE 'N'.
046300         88  HUBO-CAMBIO                      VALUE 'S'.
046400     02  FILLER                     PIC X(04).
046500
046600******************************************************************
046700*           AREAS DE PAREO DE MARCAS (PUNCH PAIRING)             *
046800******************************************************************
046900 01  WKS-PAREO.
047000     02  WP-FECHA                   PIC 9(08).
047100     02  WP-DOW                     PIC 9(01).
047200     02  WP-HAY-IN                  PIC X(01) VALUE 'N'.
047300         88  HAY-IN-SI                        VALUE 'S'.
047400     02  WP-HAY-OUT                 PIC X(01) VALUE 'N'.
047500         88  HAY-OUT-SI                       VALUE 'S'.
047600     02  WP-HAY-MARCAS              PIC X(01) VALUE 'N'.
047700         88  HAY-MARCAS-SI                    VALUE 'S'.
047800     02  WP-IN                      PIC 9(04) VALUE 0.
047900     02  WP-OUT                     PIC 9(04) VALUE 0.
048000     02  WP-OUT-DIA-SIG             PIC X(01) VALUE 'N'.
048100         88  OUT-DIA-SIG-SI                   VALUE 'S'.
048200     02  WP-CANT-MARCAS             PIC 9(03) COMP VALUE 0.
048300     02  WP-PRIMERA                 PIC 9(06) VALUE 0.
048400     02  WP-ULTIMA                  PIC 9(06) VALUE 0.
048500     02  WP-DURACION-MIN            PIC S9(05) VALUE 0.
048600     02  FILLER                     PIC X(04).
048700
048800******************************************************************
048900*           AREAS AUXILIARES DE TIEMPO Y TURNO                   *
049000******************************************************************
049100 01  WKS-MINUTOS.
049200     02  WKM-IN-MIN                 PIC S9(05) VALUE 0.
049300     02  WKM-OUT-MIN                PIC S9(05) VALUE 0.
049400     02  WKM-PARAM-OUT              PIC S9(05) VALUE 0.
049500     02  WKM-INI-ESP-MIN            PIC S9(05) VALUE 0.
049600     02  WKM-FIN-ESP-MIN            PIC S9(05) VALUE 0.
049700     02  WKM-DELTA                  PIC S9(05) VALUE 0.
049800     02  WKM-COSTO-A                PIC S9(05) VALUE 0.
049900     02  WKM-COSTO-B                PIC S9(05) VALUE 0.
050000     02  WKM-EARLY                  PIC S9(05) VALUE 0.
050100     02  WKM-LATE                   PIC S9(05) VALUE 0.
050200     02  WKM-MINUTOS-IN             PIC S9(05) VALUE 0.
050300     02  WKM-RESULTADO              PIC S9(05) VALUE 0.
050400     02  WKM-HORAS-ENT              PIC S9(05) VALUE 0.
050500     02  WKM-RESTO                  PIC S9(05) VALUE 0.
050600     02  WKM-PAGABLES               PIC S9(05) VALUE 0.
050700     02  WKM-ADEUDADO               PIC S9(05) VALUE 0.
050800     02  WKM-MIN-AUX                PIC S9(05) VALUE 0.
050900     02  WKM-MAX-AUX                PIC S9(05) VALUE 0.
051000     02  FILLER                     PIC X(04).
051100
051200 01  WKS-HORA-PARAM                 PIC 9(04) VALUE 0.
051300 01  WKS-HH-AUX                     PIC 9(02) VALUE 0.
051400 01  WKS-MM-AUX                     PIC 9(02) VALUE 0.
051500 01  WKS-MINUTOS-RESULT             PIC S9(05) VALUE 0.
051600
051700 01  WKS-TURNO-ENT                  PIC X(01) VALUE SPACE.
051800 01  WKS-TURNO-SAL                  PIC X(01) VALUE SPACE.
051900 01  WKS-DOW-AUX                    PIC 9(01) VALUE 0.
052000 01  WKS-HINT-TURNO                 PIC X(01) VALUE SPACE.
052100 01  WKS-TURNO-INFERIDO             PIC X(01) VALUE SPACE.
052200 01  WKS-LUNES-PARAM                PIC 9(08) VALUE ZEROS.
052300 01  WKS-TURNO-EFECTIVO             PIC X(01) VALUE SPACE.
052400 01  WKS-SAT-A                      PIC X(01) VALUE 'N'.
052500     88  ES-SABADO-A                          VALUE 'S'.
052600
052700******************************************************************
052800*           AREAS DE FECHA JULIANA (PARA DIA DE LA SEMANA Y      *
052900*           SUMA DE DIAS SIN USAR FUNCIONES INTRINSECAS)         *
053000******************************************************************
053100 01  WKS-JULIANO.
053200     02  WKJ-ANIO                   PIC S9(06) VALUE 0.
053300     02  WKJ-MES                    PIC S9(04) VALUE 0.
053400     02  WKJ-DIA                    PIC S9(04) VALUE 0.
053500     02  WKJ-A                      PIC S9(06) VALUE 0.
053600     02  WKJ-M                      PIC S9(04) VALUE 0.
053700     02  WKJ-JDN                    PIC S9(09) VALUE 0.
053800     02  WKJ-RESTO                  PIC S9(09) VALUE 0.
053900     02  WKJ-DOW                    PIC 9(01) VALUE 0.
054000     02  WKJ-DIV-AUX                PIC S9(09) VALUE 0.
054100     02  WKJ-T1                     PIC S9(09) COMP VALUE 0.
054200     02  WKJ-T2                     PIC S9(09) COMP VALUE 0.
054300     02  WKJ-T3                     PIC S9(09) COMP VALUE 0.
054400     02  WKJ-T4                     PIC S9(09) COMP VALUE 0.
054500     02  WKJ-T5                     PIC S9(09) COMP VALUE 0.
054600     02  FILLER                     PIC X(04).
054700
054800 01  WKS-DIAS-EN-MES.
054900     02  FILLER PIC 9(02) VALUE 31.
055000     02  FILLER PIC 9(02) VALUE 28.
055100     02  FILLER PIC 9(02) VALUE 31.
055200     02  FILLER PIC 9(02) VALUE 30.
055300     02  FILLER PIC 9(02) VALUE 31.
055400     02  FILLER PIC 9(02) VALUE 30.
055500     02  FILLER PIC 9(02) VALUE 31.
055600     02  FILLER PIC 9(02) VALUE 31.
055700     02  FILLER PIC 9(02) VALUE 30.
055800     02  FILLER PIC 9(02) VALUE 31.
055900     02  FILLER PIC 9(02) VALUE 30.
056000     02  FILLER PIC 9(02) VALUE 31.
056100 01  WKS-TABLA-DIAS-MES REDEFINES WKS-DIAS-EN-MES.
056200     02  TDM-DIAS OCCURS 12 TIMES  PIC 9(02).
056300 01  WKS-ES-BISIESTO               PIC X(01) VALUE 'N'.
056400     88  BISIESTO-SI                          VALUE 'S'.
056500 01  WKS-DIAS-MES-AUX              PIC 9(02) VALUE 0.
056600
056700******************************************************************
056800*           AREAS AUXILIARES PARA REDONDEO DE ASISTENCIA Y       *
056900*           PREMIO, BANDA HORARIA Y FERIADO PARCIAL (W01-CALC)   *
057000******************************************************************
057100 01  WKS-AUX-CALCULO.
057200     02  WKM-CONV-MIN               PIC S9(05) VALUE 0.
057300     02  WKM-CONV-HORA              PIC 9(04) VALUE 0.
057400     02  WKS-ANIO-CHEQUEO           PIC 9(04) VALUE 0.
057500     02  WKM-ASIS-IN                PIC S9(05) VALUE 0.
057600     02  WKM-PREMIO-MIN             PIC S9(05) VALUE 0.
057700     02  WKM-PREMIO-HORAS           PIC S9(03)V99 VALUE 0.
057800     02  WKM-BANDA-INI              PIC S9(05) VALUE 0.
057900     02  WKM-BANDA-FIN              PIC S9(05) VALUE 0.
058000     02  WKM-B-INI                  PIC S9(05) VALUE 0.
058100     02  WKM-B-FIN                  PIC S9(05) VALUE 0.
058200     02  WKS-BANDA-TIPO             PIC 9(01) VALUE 0.
058300     02  WKS-BANDA-TASA             PIC 9(01) VALUE 0.
058400     02  WKM-MIN50-TOT              PIC S9(05) VALUE 0.
058500     02  WKM-MIN100-TOT             PIC S9(05) VALUE 0.
058600     02  WKS-ES-FERIADO-COMPLETO    PIC X(01) VALUE 'N'.
058700         88  FERIADO-COMPLETO-SI             VALUE 'S'.
058800     02  WKS-FER-AL-INICIO          PIC X(01) VALUE 'N'.
058900     02  WKS-FER-AL-FINAL           PIC X(01) VALUE 'N'.
059000     02  FILLER                     PIC X(06).
059100
059200******************************************************************
059300*           AREA AUXILIAR PARA EL ORDENAMIENTO BURBUJA DE        *
059400*           EMPLEADOS POR NOMBRE (W01-ORDEN)                     *
059500******************************************************************
059600 01  WKS-AUX-ORDEN.
059700     02  WKS-USU-TMP-ID             PIC 9(05) VALUE 0.
059800     02  WKS-USU-TMP-NOMBRE         PIC X(30) VALUE SPACES.
059900     02  WKS-USU-TMP-MAYUS          PIC X(30) VALUE SPACES.
060000     02  FILLER                     PIC X(04).
060100
060200******************************************************************
060300*           AREA AUXILIAR DE ACUMULACION DE TOTALES POR          *
060400*           EMPLEADO Y SECCION DE DETALLE (W01-TOTAL)            *
060500******************************************************************
060600 01  WKS-AUX-TOTALES.
060700     02  WKS-SUMA-TARD              PIC S9(07) COMP VALUE 0.
060800     02  WKS-SUMA-EXTRA             PIC S9(07) COMP VALUE 0.
060900     02  WKS-SUMA-H50               PIC S9(05)V99 VALUE 0.
061000     02  WKS-SUMA-H100              PIC S9(05)V99 VALUE 0.
061100     02  WKS-HRS-AUX1               PIC S9(05)V99 VALUE 0.
061200     02  WKS-HRS-AUX2               PIC S9(05)V99 VALUE 0.
061300     02  WKS-USU-SECC-ACT           PIC 9(05) VALUE 0.
061400     02  FILLER                     PIC X(05).
061500
061600******************************************************************
061700*           LINEAS DE ENCABEZADO Y DETALLE DEL REPORTE           *
061800******************************************************************
061900 01  WKS-LIN-TITULO.
062000     02  FILLER      PIC X(40) VALUE SPACES.
062100     02  FILLER      PIC X(50)
062200         VALUE "REPORTE DE ASISTENCIA - CONTROL DE FICHADAS".
062300     02  FILLER      PIC X(40) VALUE SPACES.
062400
062500 01  WKS-LIN-SUBTITULO.
062600     02  FILLER      PIC X(10) VALUE "PERIODO : ".
062700     02  SUB-DESDE   PIC 9(08).
062800     02  FILLER      PIC X(05) VALUE "  AL ".
062900     02  SUB-HASTA   PIC 9(08).
063000     02  FILLER      PIC X(99) VALUE SPACES.
063100
063200 01  WKS-LIN-ENC-DET1.
063300     02  FILLER PIC X(10) VALUE "FECHA".
063400     02  FILLER PIC X(08) VALUE "USUARIO".
063500     02  FILLER PIC X(32) VALUE "NOMBRE".
063600     02  FILLER PIC X(07) VALUE "TURNO".
063700     02  FILLER PIC X(08) VALUE "ENTRADA".
063800     02  FILLER PIC X(08) VALUE "SALIDA".
063900     02  FILLER PIC X(08) VALUE "TARDANZ".
064000     02  FILLER PIC X(07) VALUE "EXTRA".
064100     02  FILLER PIC X(12) VALUE "ESTADO".
064200     02  FILLER PIC X(30) VALUE "DESCRIPCION".
064300
064400 01  WKS-LIN-DETALLE.
064500     02  LD-FECHA    PIC X(10).
064600     02  LD-USUARIO  PIC X(08).
064700     02  LD-NOMBRE   PIC X(32).
064800     02  LD-TURNO    PIC X(07).
064900     02  LD-ENTRADA  PIC X(08).
065000     02  LD-SALIDA   PIC X(08).
065100     02  LD-TARDANZA PIC ----9.
065200     02  FILLER      PIC X(04) VALUE SPACES.
065300     02  LD-EXTRA    PIC ----9.
065400     02  FILLER      PIC X(03) VALUE SPACES.
065500     02  LD-ESTADO   PIC X(12).
065600     02  LD-DESC     PIC X(30).
065700
065800 01  WKS-LIN-ENC-TOT.
065900     02  FILLER PIC X(32) VALUE "USUARIO".
066000     02  FILLER PIC X(18) VALUE "TOT.TARDANZA(HS)".
066100     02  FILLER PIC X(14) VALUE "HORAS 50%".
066200     02  FILLER PIC X(14) VALUE "HORAS 100%".
066300
066400 01  WKS-LIN-TOTAL.
066500     02  LT-NOMBRE   PIC X(32).
066600     02  LT-TARD     PIC ---9.99.
066700     02  FILLER      PIC X(06) VALUE SPACES.
066800     02  LT-H50      PIC ---9.99.
066900     02  FILLER      PIC X(04) VALUE SPACES.
067000     02  LT-H100     PIC ---9.99.
067100
067200 01  WKS-LIN-SECCION-EMPL.
067300     02  FILLER      PIC X(20) VALUE "EMPLEADO : ".
067400     02  SE-USUARIO  PIC 9(05).
067500     02  FILLER      PIC X(02) VALUE "  ".
067600     02  SE-NOMBRE   PIC X(30).
067700     02  FILLER      PIC X(75) VALUE SPACES.
067800
067900 01  WKS-LIN-ENC-SECC.
068000     02  FILLER PIC X(10) VALUE "FECHA".
068100     02  FILLER PIC X(07) VALUE "TURNO".
068200     02  FILLER PIC X(08) VALUE "ENTRADA".
068300     02  FILLER PIC X(08) VALUE "SALIDA".
068400     02  FILLER PIC X(08) VALUE "TARDANZ".
068500     02  FILLER PIC X(07) VALUE "EXTRA".
068600     02  FILLER PIC X(08) VALUE "HORAS50".
068700     02  FILLER PIC X(08) VALUE "HORAS100".
068800     02  FILLER PIC X(12) VALUE "ESTADO".
068900     02  FILLER PIC X(30) VALUE "DESCRIPCION".
069000
069100 01  WKS-LIN-DET-SECC.
069200     02  LS-FECHA    PIC X(10).
069300     02  LS-TURNO    PIC X(07).
069400     02  LS-ENTRADA  PIC X(08).
069500     02  LS-SALIDA   PIC X(08).
069600     02  LS-TARDANZA PIC ----9.
069700     02  FILLER      PIC X(03) VALUE SPACES.
069800     02  LS-EXTRA    PIC ----9.
069900     02  FILLER      PIC X(02) VALUE SPACES.
070000     02  LS-H50      PIC --9.99.
070100     02  FILLER      PIC X(02) VALUE SPACES.
070200     02  LS-H100     PIC --9.99.
070300     02  FILLER      PIC X(02) VALUE SPACES.
070400     02  LS-ESTADO   PIC X(12).
070500     02  LS-DESC     PIC X(30).
070600
070700 01  WKS-LIN-PIE-SECC.
070800     02  FILLER      PIC X(10) VALUE "TOTALES".
070900     02  FILLER      PIC X(15) VALUE SPACES.
071000     02  PS-TARD     PIC ---9.99.
071100     02  FILLER      PIC X(04) VALUE SPACES.
071200     02  PS-EXTRA    PIC ---9.99.
071300     02  FILLER      PIC X(04) VALUE SPACES.
071400     02  PS-H50      PIC --9.99.
071500     02  FILLER      PIC X(04) VALUE SPACES.
071600     02  PS-H100     PIC --9.99.
071700     02  FILLER      PIC X(40) VALUE SPACES.
071800
071900 01  WKS-FECHA-EDIT.
072000     02  FE-ANIO     PIC 9(04).
072100     02  FILLER      PIC X(01) VALUE "-".
072200     02  FE-MES      PIC 9(02).
072300     02  FILLER      PIC X(01) VALUE "-".
072400     02  FE-DIA      PIC 9(02).
072500
072600 01  WKS-HORA-EDIT.
072700     02  HE-HH       PIC 9(02).
072800     02  FILLER      PIC X(01) VALUE ":".
072900     02  HE-MM       PIC 9(02).
073000
073100 01  WKS-MINUSCULAS   PIC X(26) VALUE
073200     "abcdefghijklmnopqrstuvwxyz".
073300 01  WKS-MAYUSCULAS   PIC X(26) VALUE
073400     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
073500
073600 PROCEDURE DIVISION.
073700*    --------------- SECCION PRINCIPAL DEL PROCESO --------------
073800 100-MAIN SECTION.
073900     PERFORM 110-ABRE-ARCHIVOS
074000     PERFORM 120-CARGA-PARAMETROS
074100     PERFORM 130-CARGA-USUARIOS
074200     PERFORM 140-CARGA-FERIADOS
074300     PERFORM 150-CARGA-EXCEPCIONES
074400     PERFORM 160-CARGA-MARCAS
074500     PERFORM 170-CONSTRUYE-CALENDARIO
074600     PERFORM 305-ORDENA-EMPLEADOS
074700     PERFORM 200-PROCESA-EMPLEADOS
074800     PERFORM 260-APLICA-EXCEPCION
074900     PERFORM 290-APLICA-BANDA-PREMIO
075000     PERFORM 300-ORDENA-INDICE-DETALLE
075100     PERFORM 310-IMPRIME-DETALLE
075200     PERFORM 320-CALCULA-TOTALES
075300     PERFORM 325-IMPRIME-TOTALES
075400     PERFORM 330-IMPRIME-SECCIONES-EMPLEADO
075500     PERFORM 340-CIERRA-ARCHIVOS
075600     STOP RUN.
075700 100-MAIN-E. EXIT.
075800
075900*    --------------- SECCION DE APERTURA DE ARCHIVOS -------------
076000 110-ABRE-ARCHIVOS SECTION.
076100     OPEN INPUT  PUNCHES
076200     OPEN INPUT  USERS
076300     OPEN INPUT  HOLIDAYS
076400     OPEN INPUT  FIXES
076500     OPEN INPUT  PARAMS
076600     OPEN OUTPUT REPORT
076700     IF FS-PUNCHES NOT = 0 OR FS-USERS NOT = 0
076800        OR FS-HOLIDAYS NOT = 0 OR FS-FIXES NOT = 0
076900        OR FS-PARAMS NOT = 0 OR FS-REPORT NOT = 0
077000        DISPLAY "================================================"
077100                UPON CONSOLE
077200        DISPLAY "  ! ERROR AL ABRIR UNO O MAS ARCHIVOS DE ENTRADA "
077300                UPON CONSOLE
077400        DISPLAY "  FS-PUNCHES  : " FS-PUNCHES  UPON CONSOLE
077500        DISPLAY "  FS-USERS    : " FS-USERS    UPON CONSOLE
077600        DISPLAY "  FS-HOLIDAYS : " FS-HOLIDAYS UPON CONSOLE
077700        DISPLAY "  FS-FIXES    : " FS-FIXES    UPON CONSOLE
077800        DISPLAY "  FS-PARAMS   : " FS-PARAMS   UPON CONSOLE
077900        DISPLAY "  FS-REPORT   : " FS-REPORT   UPON CONSOLE
078000        DISPLAY "================================================"
078100                UPON CONSOLE
078200        MOVE 91 TO RETURN-CODE
078300        STOP RUN
078400     END-IF.
078500 110-ABRE-ARCHIVOS-E. EXIT.
078600
078700*    --------------- SECCION DE LECTURA DE PARAMETROS ------------
078800 120-CARGA-PARAMETROS SECTION.
078900     READ PARAMS
079000          AT END
079100             DISPLAY "  ! NO HAY REGISTRO DE PARAMETROS (PARAMS) "
079200                     UPON CONSOLE
079300             MOVE 92 TO RETURN-CODE
079400             PERFORM 340-CIERRA-ARCHIVOS
079500             STOP RUN
079600     END-READ
079700     MOVE FROM-DATE OF PARM-REC TO WKS-DESDE
079800     MOVE TO-DATE   OF PARM-REC TO WKS-HASTA.
079900 120-CARGA-PARAMETROS-E. EXIT.
080000
080100*    --------------- SECCION DE CARGA DE EMPLEADOS ----------------
080200 130-CARGA-USUARIOS SECTION.
080300     PERFORM 131-LEE-UN-USUARIO THRU 131-LEE-UN-USUARIO-EXIT
080400             UNTIL FIN-USERS-SI.
080500 130-CARGA-USUARIOS-E. EXIT.
080600
080700 131-LEE-UN-USUARIO SECTION.
080800     READ USERS
080900          AT END
081000             MOVE 'S' TO FIN-USERS
081100          NOT AT END
081200             ADD 1 TO WKS-NUM-USUARIOS
081300             ADD 1 TO WKS-TOT-USUARIOS-LEIDOS
081400             SET IX-USU TO WKS-NUM-USUARIOS
081500             MOVE USER-ID   OF USER-REC TO TU-USER-ID (IX-USU)
081600             MOVE USER-NAME OF USER-REC TO TU-USER-NAME (IX-USU)
081700             MOVE USER-NAME OF USER-REC TO TU-NOMBRE-MAYUS (IX-USU)
081800             INSPECT TU-NOMBRE-MAYUS (IX-USU)
081900                     CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
082000     END-READ.
082100 131-LEE-UN-USUARIO-EXIT. EXIT.
082200
082300*    --------------- SECCION DE CARGA DE FERIADOS -----------------
082400 140-CARGA-FERIADOS SECTION.
082500     PERFORM 141-LEE-UN-FERIADO THRU 141-LEE-UN-FERIADO-EXIT
082600             UNTIL FIN-HOLIDAYS-SI.
082700 140-CARGA-FERIADOS-E. EXIT.
082800
082900 141-LEE-UN-FERIADO SECTION.
083000     READ HOLIDAYS
083100          AT END
083200             MOVE 'S' TO FIN-HOLIDAYS
083300          NOT AT END
083400             ADD 1 TO WKS-NUM-FERIADOS
083500             ADD 1 TO WKS-TOT-FERIADOS-LEIDOS
083600             SET IX-FER TO WKS-NUM-FERIADOS
083700             MOVE HOL-DATE OF HOLIDAY-REC TO TF-DATE (IX-FER)
083800             MOVE HOL-FROM OF HOLIDAY-REC TO TF-FROM (IX-FER)
083900             MOVE HOL-TO   OF HOLIDAY-REC TO TF-TO   (IX-FER)
084000     END-READ.
084100 141-LEE-UN-FERIADO-EXIT. EXIT.
084200
084300*    --------------- SECCION DE CARGA DE EXCEPCIONES --------------
084400*    UN REGISTRO COMO MAXIMO POR (USUARIO,FECHA); SI YA EXISTE SE
084500*    REEMPLAZA CON EL ULTIMO LEIDO (SOL-0503).
084600 150-CARGA-EXCEPCIONES SECTION.
084700     PERFORM 152-LEE-UNA-EXCEPCION THRU 152-LEE-UNA-EXCEPCION-EXIT
084800             UNTIL FIN-FIXES-SI.
084900 150-CARGA-EXCEPCIONES-E. EXIT.
085000
085100 151-BUSCA-EXCEPCION SECTION.
085200     MOVE 'N' TO WKS-SW-ENCONTRADO
085300     IF WKS-NUM-EXCEPCIONES > 0
085400        SEARCH WKS-EXCEPCION VARYING IX-FIX
085500           AT END CONTINUE
085600           WHEN TX-USER-ID (IX-FIX) = FIX-USER-ID OF FIX-REC
085700            AND TX-DATE    (IX-FIX) = FIX-DATE    OF FIX-REC
085800                MOVE 'S' TO WKS-SW-ENCONTRADO
085900        END-SEARCH
086000     END-IF.
086100 151-BUSCA-EXCEPCION-E. EXIT.
086200
086300 152-LEE-UNA-EXCEPCION SECTION.
086400     READ FIXES
086500          AT END
086600             MOVE 'S' TO FIN-FIXES
086700          NOT AT END
086800             ADD 1 TO WKS-TOT-EXCEPC-LEIDAS
086900             PERFORM 151-BUSCA-EXCEPCION
087000             IF ENCONTRADO-SI
087100                MOVE FIX-SHIFT OF FIX-REC TO TX-SHIFT (IX-FIX)
087200                MOVE FIX-IN    OF FIX-REC TO TX-IN    (IX-FIX)
087300                MOVE FIX-OUT   OF FIX-REC TO TX-OUT   (IX-FIX)
087400                MOVE FIX-DESC  OF FIX-REC TO TX-DESC  (IX-FIX)
087500             ELSE
087600                ADD 1 TO WKS-NUM-EXCEPCIONES
087700                SET IX-FIX TO WKS-NUM-EXCEPCIONES
087800                MOVE FIX-USER-ID OF FIX-REC TO TX-USER-ID (IX-FIX)
087900                MOVE FIX-DATE    OF FIX-REC TO TX-DATE    (IX-FIX)
088000                MOVE FIX-SHIFT   OF FIX-REC TO TX-SHIFT   (IX-FIX)
088100                MOVE FIX-IN      OF FIX-REC TO TX-IN      (IX-FIX)
088200                MOVE FIX-OUT     OF FIX-REC TO TX-OUT     (IX-FIX)
088300                MOVE FIX-DESC    OF FIX-REC TO TX-DESC    (IX-FIX)
088400             END-IF
088500     END-READ.
088600 152-LEE-UNA-EXCEPCION-EXIT. EXIT.
088700
088800*    --------------- SECCION DE CARGA DE MARCAS --------------------
088900*    SOLO SE CARGAN LAS MARCAS DENTRO DEL RANGO [DESDE,HASTA+1]
089000*    PARA SOPORTAR EL CRUCE DE MEDIANOCHE DE LA SALIDA (SOL-0648).
089100 160-CARGA-MARCAS SECTION.
089200     MOVE WKS-HASTA TO WKS-FECHA-TRABAJO
089300     PERFORM 920-SUMA-UN-DIA
089400     MOVE WKS-FECHA-TRABAJO TO WKS-HASTA-MAS-UNO
089500     PERFORM 161-LEE-UNA-MARCA THRU 161-LEE-UNA-MARCA-EXIT
089600             UNTIL FIN-PUNCHES-SI.
089700 160-CARGA-MARCAS-E. EXIT.
089800
089900 161-LEE-UNA-MARCA SECTION.
090000     READ PUNCHES
090100          AT END
090200             MOVE 'S' TO FIN-PUNCHES
090300          NOT AT END
090400             ADD 1 TO WKS-TOT-MARCAS-LEIDAS
090500             IF (PUNCH-DATE OF PUNCH-REC NOT < WKS-DESDE
090600                AND PUNCH-DATE OF PUNCH-REC NOT > WKS-HASTA)
090700                OR PUNCH-DATE OF PUNCH-REC = WKS-HASTA-MAS-UNO
090800                ADD 1 TO WKS-NUM-MARCAS
090900                SET IX-MAR TO WKS-NUM-MARCAS
091000                MOVE PUNCH-USER-ID OF PUNCH-REC
091100                     TO TM-USER-ID (IX-MAR)
091200                MOVE PUNCH-DATE OF PUNCH-REC TO TM-DATE (IX-MAR)
091300                MOVE PUNCH-TIME OF PUNCH-REC TO TM-TIME (IX-MAR)
091400             END-IF
091500     END-READ.
091600 161-LEE-UNA-MARCA-EXIT. EXIT.
091700
091800*    --------------- SECCION DE ARMADO DEL CALENDARIO --------------
091900 170-CONSTRUYE-CALENDARIO SECTION.
092000     MOVE 0 TO WKS-NUM-DIAS
092100     MOVE WKS-DESDE TO WKS-FECHA-TRABAJO
092200     PERFORM 171-AGREGA-UN-DIA THRU 171-AGREGA-UN-DIA-EXIT
092300             UNTIL WKS-FECHA-TRABAJO > WKS-HASTA.
092400 170-CONSTRUYE-CALENDARIO-E. EXIT.
092500
092600 171-AGREGA-UN-DIA SECTION.
092700     ADD 1 TO WKS-NUM-DIAS
092800     SET IX-DIA TO WKS-NUM-DIAS
092900     MOVE WKS-FECHA-TRABAJO TO TD-FECHA (IX-DIA)
093000     PERFORM 910-DIA-SEMANA
093100     MOVE WKJ-DOW TO TD-DOW (IX-DIA)
093200     PERFORM 930-LUNES-DE-LA-SEMANA
093300     MOVE WKS-FECHA-TRABAJO-2 TO TD-LUNES-SEM (IX-DIA)
093400     PERFORM 920-SUMA-UN-DIA.
093500 171-AGREGA-UN-DIA-EXIT. EXIT.
093600
093700*    --------------- SECCION DE RECORRIDO DE EMPLEADOS -------------
093800 200-PROCESA-EMPLEADOS SECTION.
093900     MOVE 0 TO WKS-NUM-FILAS-BASE
094000     MOVE 0 TO WKS-NUM-FILAS-FINAL
094100     IF WKS-NUM-USUARIOS > 0
094200        PERFORM 210-PROCESA-UN-EMPLEADO
094300                VARYING IX-USU FROM 1 BY 1
094400                UNTIL IX-USU > WKS-NUM-USUARIOS
094500     END-IF.
094600 200-PROCESA-EMPLEADOS-E. EXIT.
094700
094800*    --------------- SECCION DE PROCESO DE UN EMPLEADO --------------
094900*    UBICA EL BLOQUE DE MARCAS DEL EMPLEADO EN LA TABLA (ORDENADA
095000*    POR USUARIO Y FECHA-HORA), CORRE EL PASO 1 (TURNO CRUDO Y
095100*    CONTEO SEMANAL), EL PASO 2 (MAYORIA SEMANAL) Y EL PASO 3
095200*    (FILA CALCULADA) PARA CADA DIA DEL CALENDARIO, Y LUEGO
095300*    APLICA EXCEPCION, DOMINGO Y FERIADO SOBRE CADA FILA BASE.
095400 210-PROCESA-UN-EMPLEADO SECTION.
095500     PERFORM 211-UBICA-BLOQUE-MARCAS
095600     MOVE 0 TO WKS-NUM-SEMANAS
095700     MOVE 'A' TO WKS-HINT-TURNO
095800     IF WKS-NUM-DIAS > 0
095900        PERFORM 213-PASO1-UN-DIA THRU 213-PASO1-UN-DIA-EXIT
096000                VARYING IX-DIA FROM 1 BY 1
096100                UNTIL IX-DIA > WKS-NUM-DIAS
096200     END-IF
096300     PERFORM 240-CALCULA-MAYORIA-SEMANAL
096400     IF WKS-NUM-DIAS > 0
096500        PERFORM 214-PASO3-UN-DIA THRU 214-PASO3-UN-DIA-EXIT
096600                VARYING IX-DIA FROM 1 BY 1
096700                UNTIL IX-DIA > WKS-NUM-DIAS
096800     END-IF.
096900 210-PROCESA-UN-EMPLEADO-E. EXIT.
097000
097100*    UBICA EL PRIMER Y ULTIMO INDICE DE MARCAS DEL EMPLEADO ACTUAL
097200*    (LA TABLA VIENE EN EL ORDEN DEL ARCHIVO: USUARIO, FECHA-HORA).
097300 211-UBICA-BLOQUE-MARCAS SECTION.
097400     MOVE 0 TO WKS-MARCA-INI
097500     MOVE 0 TO WKS-MARCA-FIN
097600     IF WKS-NUM-MARCAS > 0
097700        PERFORM 212-UBICA-UNA-MARCA THRU 212-UBICA-UNA-MARCA-EXIT
097800                VARYING IX-MAR FROM 1 BY 1
097900                UNTIL IX-MAR > WKS-NUM-MARCAS
098000     END-IF.
098100 211-UBICA-BLOQUE-MARCAS-E. EXIT.
098200
098300 212-UBICA-UNA-MARCA SECTION.
098400     IF TM-USER-ID (IX-MAR) = TU-USER-ID (IX-USU)
098500        IF WKS-MARCA-INI = 0
098600           SET WKS-MARCA-INI TO IX-MAR
098700        END-IF
098800        SET WKS-MARCA-FIN TO IX-MAR
098900     END-IF.
099000 212-UBICA-UNA-MARCA-EXIT. EXIT.
099100
099200 213-PASO1-UN-DIA SECTION.
099300     PERFORM 220-PAREA-MARCAS-DIA
099400     IF WP-HAY-MARCAS-SI AND TD-DOW (IX-DIA) NOT = 1
099500        IF HAY-IN-SI AND HAY-OUT-SI
099600           PERFORM 230-INFIERE-TURNO-CRUDO
099700        END-IF
099800     END-IF.
099900 213-PASO1-UN-DIA-EXIT. EXIT.
100000
100100 214-PASO3-UN-DIA SECTION.
100200     PERFORM 220-PAREA-MARCAS-DIA
100300     PERFORM 250-CONSTRUYE-FILA-CALCULADA.
100400 214-PASO3-UN-DIA-EXIT. EXIT.
100500
100600*    --------------- SECCION DE PAREO DE MARCAS (UN DIA) ------------
100700*    VENTANAS: ENTRADA [05:00,14:00); SALIDA >= 14:01 EL MISMO DIA,
100800*    O SALIDA DEL DIA SIGUIENTE <= 08:00 (CRUCE DE MEDIANOCHE).
100900*    DOMINGO SE TRATA APARTE: PRIMERA Y ULTIMA MARCA DEL DIA.
101000 220-PAREA-MARCAS-DIA SECTION.
101100     MOVE TD-FECHA (IX-DIA)   TO WP-FECHA
101200     MOVE TD-DOW   (IX-DIA)   TO WP-DOW
101300     MOVE 'N' TO WP-HAY-IN
101400     MOVE 'N' TO WP-HAY-OUT
101500     MOVE 'N' TO WP-HAY-MARCAS
101600     MOVE 'N' TO WP-OUT-DIA-SIG
101700     MOVE 0   TO WP-IN WP-OUT WP-CANT-MARCAS
101800     MOVE 0   TO WP-PRIMERA WP-ULTIMA
101900
102000     IF WKS-MARCA-INI > 0
102100        IF WP-DOW = 1
102200           PERFORM 221-PAREA-DOMINGO
102300        ELSE
102400           PERFORM 222-PAREA-DIA-NORMAL
102500        END-IF
102600     END-IF.
102700 220-PAREA-MARCAS-DIA-E. EXIT.
102800
102900*    DOMINGO: SE TOMAN LAS MARCAS TAL CUAL VIENEN EN EL DIA.
103000 221-PAREA-DOMINGO SECTION.
103100     PERFORM 223-ACUM-MARCA-DOMINGO THRU 223-ACUM-MARCA-DOMINGO-EXIT
103200             VARYING IX-MAR FROM WKS-MARCA-INI BY 1
103300             UNTIL IX-MAR > WKS-MARCA-FIN
103400     IF WP-CANT-MARCAS >= 2
103500        DIVIDE WP-PRIMERA BY 100 GIVING WP-IN   REMAINDER WKS-J
103600        DIVIDE WP-ULTIMA  BY 100 GIVING WP-OUT  REMAINDER WKS-J
103700        MOVE 'S' TO WP-HAY-IN
103800        MOVE 'S' TO WP-HAY-OUT
103900     ELSE
104000        IF WP-CANT-MARCAS = 1
104100           DIVIDE WP-PRIMERA BY 100 GIVING WP-IN REMAINDER WKS-J
104200           MOVE 'S' TO WP-HAY-IN
104300        END-IF
104400     END-IF.
104500 221-PAREA-DOMINGO-E. EXIT.
104600
104700 223-ACUM-MARCA-DOMINGO SECTION.
104800     IF TM-DATE (IX-MAR) = WP-FECHA
104900        ADD 1 TO WP-CANT-MARCAS
105000        MOVE 'S' TO WP-HAY-MARCAS
105100        IF WP-CANT-MARCAS = 1
105200           MOVE TM-TIME (IX-MAR) TO WP-PRIMERA
105300        END-IF
105400        MOVE TM-TIME (IX-MAR) TO WP-ULTIMA
105500     END-IF.
105600 223-ACUM-MARCA-DOMINGO-EXIT. EXIT.
105700
105800*    DIA NORMAL (NO DOMINGO): ENTRADA = PRIMERA MARCA EN [05:00,
105900*    14:00); SALIDA = ULTIMA MARCA >= 14:01 EL MISMO DIA, O SI NO
106000*    HAY, ULTIMA MARCA DEL DIA SIGUIENTE <= 08:00.
106100 222-PAREA-DIA-NORMAL SECTION.
106200     PERFORM 224-EVAL-MARCA-NORMAL THRU 224-EVAL-MARCA-NORMAL-EXIT
106300             VARYING IX-MAR FROM WKS-MARCA-INI BY 1
106400             UNTIL IX-MAR > WKS-MARCA-FIN
106500
106600     IF NOT HAY-OUT-SI
106700        MOVE WP-FECHA TO WKS-FECHA-TRABAJO
106800        PERFORM 920-SUMA-UN-DIA
106900        PERFORM 225-EVAL-MARCA-SIG-DIA THRU 225-EVAL-MARCA-SIG-DIA-EXIT
107000                VARYING IX-MAR FROM WKS-MARCA-INI BY 1
107100                UNTIL IX-MAR > WKS-MARCA-FIN
107200     END-IF
107300
107400     IF HAY-IN-SI AND HAY-OUT-SI
107500        IF NOT OUT-DIA-SIG-SI
107600           IF WP-OUT < WP-IN
107700              MOVE 'N' TO WP-HAY-OUT
107800              MOVE 0   TO WP-OUT
107900           END-IF
108000        END-IF
108100     END-IF.
108200 222-PAREA-DIA-NORMAL-E. EXIT.
108300
108400 224-EVAL-MARCA-NORMAL SECTION.
108500     IF TM-DATE (IX-MAR) = WP-FECHA
108600        MOVE 'S' TO WP-HAY-MARCAS
108700        DIVIDE TM-TIME (IX-MAR) BY 100
108800               GIVING WKS-K REMAINDER WKS-J
108900        IF WKS-K >= 0500 AND WKS-K < 1400
109000           IF NOT HAY-IN-SI
109100              MOVE WKS-K TO WP-IN
109200              MOVE 'S' TO WP-HAY-IN
109300           ELSE
109400              IF WKS-K < WP-IN
109500                 MOVE WKS-K TO WP-IN
109600              END-IF
109700           END-IF
109800        END-IF
109900        IF WKS-K >= 1401
110000           IF WKS-K > WP-OUT
110100              MOVE WKS-K TO WP-OUT
110200              MOVE 'S' TO WP-HAY-OUT
110300           END-IF
110400        END-IF
110500     END-IF.
110600 224-EVAL-MARCA-NORMAL-EXIT. EXIT.
110700
110800 225-EVAL-MARCA-SIG-DIA SECTION.
110900     IF TM-DATE (IX-MAR) = WKS-FECHA-TRABAJO
111000        MOVE 'S' TO WP-HAY-MARCAS
111100        DIVIDE TM-TIME (IX-MAR) BY 100
111200               GIVING WKS-K REMAINDER WKS-J
111300        IF WKS-K <= 0800
111400           IF WKS-K > WP-OUT OR NOT HAY-OUT-SI
111500              MOVE WKS-K TO WP-OUT
111600              MOVE 'S' TO WP-HAY-OUT
111700              MOVE 'S' TO WP-OUT-DIA-SIG
111800           END-IF
111900        END-IF
112000     END-IF.
112100 225-EVAL-MARCA-SIG-DIA-EXIT. EXIT.
112200
112300*    --------------- PASO 1: TURNO CRUDO POR DIA Y CONTEO SEMANAL ---
112400*    SOLO SE LLAMA PARA DIAS OK CON ENTRADA Y SALIDA (NO DOMINGO).
112500*    EL TURNO CRUDO DEL DIA ANTERIOR SE USA COMO PISTA (HINT).
112600 230-INFIERE-TURNO-CRUDO SECTION.
112700     MOVE WP-IN  TO WKM-MINUTOS-IN
112800     MOVE WP-OUT TO WKM-PARAM-OUT
112900     MOVE WP-DOW TO WKS-DOW-AUX
113000     PERFORM 610-INFIERE-TURNO
113100     MOVE WKS-TURNO-INFERIDO TO WKS-HINT-TURNO
113200     PERFORM 231-ACUMULA-CONTEO-SEMANAL.
113300 230-INFIERE-TURNO-CRUDO-E. EXIT.
113400
113500*    ACUMULA EL CONTEO A/B DE LA SEMANA (LUNES DE TD-LUNES-SEM).
113600 231-ACUMULA-CONTEO-SEMANAL SECTION.
113700     MOVE 'N' TO WKS-SW-ENCONTRADO
113800     IF WKS-NUM-SEMANAS > 0
113900        SEARCH WKS-SEMANA VARYING IX-SEM
114000           AT END CONTINUE
114100           WHEN TS-LUNES (IX-SEM) = TD-LUNES-SEM (IX-DIA)
114200                MOVE 'S' TO WKS-SW-ENCONTRADO
114300        END-SEARCH
114400     END-IF
114500     IF NOT ENCONTRADO-SI
114600        ADD 1 TO WKS-NUM-SEMANAS
114700        SET IX-SEM TO WKS-NUM-SEMANAS
114800        MOVE TD-LUNES-SEM (IX-DIA) TO TS-LUNES (IX-SEM)
114900        MOVE 0 TO TS-CONT-A (IX-SEM)
115000        MOVE 0 TO TS-CONT-B (IX-SEM)
115100     END-IF
115200     IF WKS-TURNO-INFERIDO = 'A'
115300        ADD 1 TO TS-CONT-A (IX-SEM)
115400     ELSE
115500        ADD 1 TO TS-CONT-B (IX-SEM)
115600     END-IF.
115700 231-ACUMULA-CONTEO-SEMANAL-E. EXIT.
115800
115900*    --------------- PASO 2: MAYORIA SEMANAL ------------------------
116000 240-CALCULA-MAYORIA-SEMANAL SECTION.
116100     IF WKS-NUM-SEMANAS > 0
116200        PERFORM 242-FIJA-MAYORIA-SEMANA
116300                THRU 242-FIJA-MAYORIA-SEMANA-EXIT
116400                VARYING IX-SEM FROM 1 BY 1
116500                UNTIL IX-SEM > WKS-NUM-SEMANAS
116600     END-IF.
116700 240-CALCULA-MAYORIA-SEMANAL-E. EXIT.
116800
116900 242-FIJA-MAYORIA-SEMANA SECTION.
117000     IF TS-CONT-A (IX-SEM) >= TS-CONT-B (IX-SEM)
117100        MOVE 'A' TO TS-MAYORIA (IX-SEM)
117200     ELSE
117300        MOVE 'B' TO TS-MAYORIA (IX-SEM)
117400     END-IF.
117500 242-FIJA-MAYORIA-SEMANA-EXIT. EXIT.
117600
117700*    BUSCA LA MAYORIA DE LA SEMANA DE WKS-LUNES-PARAM (EL LLAMADOR
117800*    LA CARGA ANTES DE ENTRAR).  DEVUELVE ESPACIO SI LA SEMANA NO
117900*    TUVO NINGUN DIA OK.
118000 241-BUSCA-MAYORIA-SEMANA SECTION.
118100     MOVE SPACE TO WKS-TURNO-INFERIDO
118200     IF WKS-NUM-SEMANAS > 0
118300        SEARCH WKS-SEMANA VARYING IX-SEM
118400           AT END CONTINUE
118500           WHEN TS-LUNES (IX-SEM) = WKS-LUNES-PARAM
118600                MOVE TS-MAYORIA (IX-SEM) TO WKS-TURNO-INFERIDO
118700        END-SEARCH
118800     END-IF.
118900 241-BUSCA-MAYORIA-SEMANA-E. EXIT.
119000
119100*    --------------- PASO 3: ARMADO DE LA FILA CALCULADA -------------
119200*    CONSTRUYE UNA FILA BASE PARA EL DIA ACTUAL (IX-DIA) DEL
119300*    EMPLEADO ACTUAL (IX-USU).  EL PAREO YA FUE HECHO POR
119400*    220-PAREA-MARCAS-DIA ANTES DE LLAMAR A ESTA SECCION.
119500 250-CONSTRUYE-FILA-CALCULADA SECTION.
119600     ADD 1 TO WKS-NUM-FILAS-BASE
119700     ADD 1 TO WKS-TOT-FILAS-BASE
119800     SET IX-FB TO WKS-NUM-FILAS-BASE
119900
120000     MOVE TD-FECHA (IX-DIA)      TO FB-DATE   (IX-FB)
120100     MOVE TU-USER-ID   (IX-USU)  TO FB-USER-ID (IX-FB)
120200     MOVE TU-USER-NAME (IX-USU)  TO FB-USER-NAME (IX-FB)
120300     MOVE TD-DOW (IX-DIA)        TO FB-DOW (IX-FB)
120400     MOVE TD-LUNES-SEM (IX-DIA)  TO FB-LUNES-SEM (IX-FB)
120500     MOVE SPACES TO FB-DESC (IX-FB)
120600     MOVE SPACE  TO FB-MAYORIA-SEM (IX-FB)
120700     MOVE 'N' TO WKS-SAT-A
120800
120900     IF TD-DOW (IX-DIA) = 1
121000        MOVE '-' TO FB-SHIFT (IX-FB)
121100     ELSE
121200        MOVE SPACE TO FB-SHIFT (IX-FB)
121300     END-IF
121400
121500     IF HAY-IN-SI
121600        MOVE WP-IN TO FB-IN (IX-FB)
121700        MOVE 'S'   TO FB-IN-FLAG (IX-FB)
121800     ELSE
121900        MOVE 0 TO FB-IN (IX-FB)
122000        MOVE 'N' TO FB-IN-FLAG (IX-FB)
122100     END-IF
122200     IF HAY-OUT-SI
122300        MOVE WP-OUT TO FB-OUT (IX-FB)
122400        MOVE 'S'    TO FB-OUT-FLAG (IX-FB)
122500     ELSE
122600        MOVE 0 TO FB-OUT (IX-FB)
122700        MOVE 'N' TO FB-OUT-FLAG (IX-FB)
122800     END-IF
122900
123000     IF NOT HAY-IN-SI AND NOT HAY-OUT-SI
123100        MOVE "SIN-MARCAS" TO FB-ESTADO (IX-FB)
123200     ELSE
123300        IF HAY-IN-SI AND HAY-OUT-SI
123400*          SESION COMPLETA: SOLO ES "OK" SI LA DURACION CAE EN
123500*          EL RANGO DE SANIDAD DE 2 A 16 HORAS; FUERA DE ESE
123600*          RANGO SE TRATA COMO MARCA INCOMPLETA (SOL-0951).
123700           MOVE WP-IN  TO WKS-HORA-PARAM
123800           PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
123900           MOVE WKS-MINUTOS-RESULT TO WKM-IN-MIN
124000           MOVE WP-OUT TO WKS-HORA-PARAM
124100           PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
124200           MOVE WKS-MINUTOS-RESULT TO WKM-OUT-MIN
124300           IF WKM-OUT-MIN <= WKM-IN-MIN
124400              ADD 1440 TO WKM-OUT-MIN
124500           END-IF
124600           COMPUTE WP-DURACION-MIN = WKM-OUT-MIN - WKM-IN-MIN
124700           DIVIDE WP-DURACION-MIN BY 60
124800              GIVING WKM-HORAS-ENT
124900           IF WKM-HORAS-ENT < 2 OR WKM-HORAS-ENT > 16
125000              MOVE "INCOMPLETO" TO FB-ESTADO (IX-FB)
125100           ELSE
125200              MOVE "OK" TO FB-ESTADO (IX-FB)
125300           END-IF
125400        ELSE
125500           MOVE "INCOMPLETO" TO FB-ESTADO (IX-FB)
125600        END-IF
125700     END-IF
125800
125900     MOVE 0 TO FB-TARD (IX-FB) FB-EXTRA (IX-FB) FB-NETO (IX-FB)
126000
126100     IF HAY-IN-SI AND HAY-OUT-SI AND TD-DOW (IX-DIA) NOT = 1
126200        MOVE TD-LUNES-SEM (IX-DIA) TO WKS-LUNES-PARAM
126300        PERFORM 241-BUSCA-MAYORIA-SEMANA
126400        IF WKS-TURNO-INFERIDO NOT = SPACE
126500           MOVE WKS-TURNO-INFERIDO TO WKS-TURNO-ENT
126600        ELSE
126700           MOVE WP-IN  TO WKM-MINUTOS-IN
126800           MOVE WP-OUT TO WKM-PARAM-OUT
126900           MOVE TD-DOW (IX-DIA) TO WKS-DOW-AUX
127000           PERFORM 610-INFIERE-TURNO
127100           IF WKS-TURNO-INFERIDO NOT = SPACE
127200              MOVE WKS-TURNO-INFERIDO TO WKS-TURNO-ENT
127300           ELSE
127400              IF TD-DOW (IX-DIA) = 7
127500                 MOVE 'B' TO WKS-TURNO-ENT
127600              ELSE
127700                 MOVE 'A' TO WKS-TURNO-ENT
127800              END-IF
127900           END-IF
128000        END-IF
128100        MOVE WKS-TURNO-ENT TO FB-SHIFT (IX-FB)
128200        MOVE WKS-TURNO-ENT TO FB-MAYORIA-SEM (IX-FB)
128300
128400        IF TD-DOW (IX-DIA) = 7 AND WKS-TURNO-ENT = 'A'
128500           MOVE 'S' TO WKS-SAT-A
128600        END-IF
128700
128800        IF ES-SABADO-A
128900           PERFORM 251-CALCULA-SABADO-TURNO-A
129000        ELSE
129100           MOVE WKS-TURNO-ENT TO WKS-TURNO-SAL
129200           MOVE TD-DOW (IX-DIA) TO WKS-DOW-AUX
129300           MOVE WP-IN  TO WKM-MINUTOS-IN
129400           PERFORM 640-CALCULA-TARDANZA
129500           MOVE WKM-RESULTADO TO WKM-EARLY
129600
129700           MOVE WP-OUT TO WKM-PARAM-OUT
129800           PERFORM 660-CALCULA-SALIDA-TEMPRANA
129900           COMPUTE FB-TARD (IX-FB) = WKM-EARLY + WKM-RESULTADO
130000
130100           MOVE WP-IN  TO WKM-MINUTOS-IN
130200           MOVE WP-OUT TO WKM-PARAM-OUT
130300           PERFORM 650-CALCULA-EXTRA
130400           MOVE WKM-RESULTADO TO FB-EXTRA (IX-FB)
130500        END-IF
130600
130700        COMPUTE FB-NETO (IX-FB) = FB-EXTRA (IX-FB) - FB-TARD (IX-FB)
130800        IF FB-NETO (IX-FB) < 15 AND FB-NETO (IX-FB) > -15
130900           MOVE 0 TO FB-NETO (IX-FB)
131000        END-IF
131100
131200        IF ES-SABADO-A AND WKM-ADEUDADO > 0
131300           STRING "ADEUDADO" DELIMITED BY SIZE
131400                  INTO FB-DESC (IX-FB)
131500        END-IF
131600        IF FB-EXTRA (IX-FB) > 0
131700           IF FB-DESC (IX-FB) = SPACES
131800              MOVE "HORAS EXTRA" TO FB-DESC (IX-FB)
131900           ELSE
132000              STRING FB-DESC (IX-FB) DELIMITED BY SPACE
132100                     " HORAS EXTRA" DELIMITED BY SIZE
132200                     INTO FB-DESC (IX-FB)
132300           END-IF
132400        END-IF
132500     END-IF.
132600 250-CONSTRUYE-FILA-CALCULADA-E. EXIT.
132700
132800*    SABADO TRABAJADO POR TURNO A: SE CALCULA CONTRA LA VENTANA DE
132900*    SABADO DEL TURNO B (08:00-12:00).  LA TARDANZA NO SUMA SALIDA
133000*    TEMPRANA; EL SOLAPAMIENTO CON LA VENTANA ES EL "ADEUDADO".
133100 251-CALCULA-SABADO-TURNO-A SECTION.
133200     MOVE WP-IN  TO WKM-MINUTOS-IN
133300     MOVE 'A' TO WKS-TURNO-SAL
133400     MOVE 7 TO WKS-DOW-AUX
133500     PERFORM 640-CALCULA-TARDANZA
133600     MOVE WKM-RESULTADO TO FB-TARD (IX-FB)
133700
133800     MOVE WP-IN  TO WKM-MINUTOS-IN
133900     MOVE WP-OUT TO WKM-PARAM-OUT
134000     MOVE 'B' TO WKS-TURNO-SAL
134100     MOVE 7 TO WKS-DOW-AUX
134200     PERFORM 650-CALCULA-EXTRA
134300     MOVE WKM-RESULTADO TO FB-EXTRA (IX-FB)
134400
134500     MOVE WP-IN  TO WKS-HORA-PARAM
134600     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
134700     MOVE WKS-MINUTOS-RESULT TO WKM-IN-MIN
134800     MOVE WP-OUT TO WKS-HORA-PARAM
134900     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
135000     MOVE WKS-MINUTOS-RESULT TO WKM-OUT-MIN
135100
135200     IF WKM-OUT-MIN < 720
135300        MOVE WKM-OUT-MIN TO WKM-MIN-AUX
135400     ELSE
135500        MOVE 720 TO WKM-MIN-AUX
135600     END-IF
135700     IF WKM-IN-MIN > 480
135800        MOVE WKM-IN-MIN TO WKM-MAX-AUX
135900     ELSE
136000        MOVE 480 TO WKM-MAX-AUX
136100     END-IF
136200     COMPUTE WKM-ADEUDADO = WKM-MIN-AUX - WKM-MAX-AUX
136300     IF WKM-ADEUDADO < 0
136400        MOVE 0 TO WKM-ADEUDADO
136500     END-IF.
136600 251-CALCULA-SABADO-TURNO-A-E. EXIT.
136700
136800*    --------------- SECCION 260: EXCEPCION / DOMINGO / FERIADO -----
136900*    RECORRE LA TABLA BASE Y, PARA CADA FILA, APLICA (EN ESTE
137000*    ORDEN) LA EXCEPCION MANUAL (FIXES), LA REGLA DE DOMINGO (100%
137100*    EXTRA SOBRE TODO LO TRABAJADO) Y EL RECORTE/DIVISION POR
137200*    FERIADO, DEJANDO EL RESULTADO EN LA TABLA FINAL (WKS-FILA-FIN)
137300*    QUE ALIMENTA EL DETALLE, LOS TOTALES Y LAS SECCIONES (SOL-0503,
137400*    SOL-0511, SOL-0522).
137500 260-APLICA-EXCEPCION SECTION.
137600     IF WKS-NUM-FILAS-BASE > 0
137700        PERFORM 261-PROCESA-FILA-EXCEPCION
137800                VARYING IX-FB FROM 1 BY 1
137900                UNTIL IX-FB > WKS-NUM-FILAS-BASE
138000     END-IF.
138100 260-APLICA-EXCEPCION-E. EXIT.
138200
138300*    COPIA LA FILA BASE A LA FILA TEMPORAL, APLICA EL FIX MANUAL
138400*    SI EXISTE, LUEGO DOMINGO, LUEGO FERIADO, Y EMITE A LA FINAL.
138500 261-PROCESA-FILA-EXCEPCION SECTION.
138600     MOVE FB-DATE       (IX-FB) TO FT-DATE
138700     MOVE FB-USER-ID    (IX-FB) TO FT-USER-ID
138800     MOVE FB-USER-NAME  (IX-FB) TO FT-USER-NAME
138900     MOVE FB-SHIFT      (IX-FB) TO FT-SHIFT
139000     MOVE FB-IN         (IX-FB) TO FT-IN
139100     MOVE FB-IN-FLAG    (IX-FB) TO FT-IN-FLAG
139200     MOVE FB-OUT        (IX-FB) TO FT-OUT
139300     MOVE FB-OUT-FLAG   (IX-FB) TO FT-OUT-FLAG
139400     MOVE FB-TARD       (IX-FB) TO FT-TARD
139500     MOVE FB-EXTRA      (IX-FB) TO FT-EXTRA
139600     MOVE FB-NETO       (IX-FB) TO FT-NETO
139700     MOVE FB-ESTADO     (IX-FB) TO FT-ESTADO
139800     MOVE FB-DESC       (IX-FB) TO FT-DESC
139900     MOVE FB-DOW        (IX-FB) TO FT-DOW
140000     MOVE FB-LUNES-SEM  (IX-FB) TO FT-LUNES-SEM
140100     MOVE FB-MAYORIA-SEM(IX-FB) TO FT-MAYORIA-SEM
140200     MOVE 'N' TO FT-DROP
140300     MOVE 'N' TO FT-SPLIT
140400
140500     PERFORM 262-BUSCA-FIX-POR-FILA
140600     IF ENCONTRADO-SI
140700        PERFORM 266-APLICA-FIX-ENCONTRADO
140800     ELSE
140900        PERFORM 267-APLICA-SIN-FIX
141000     END-IF
141100
141200     IF FT-DOW = 1
141300        PERFORM 270-APLICA-DOMINGO
141400     END-IF
141500
141600     IF NOT FT-DROP-SI
141700        PERFORM 280-APLICA-FERIADO
141800     END-IF
141900
142000     IF NOT FT-DROP-SI
142100        PERFORM 265-AGREGA-FILA-DESDE-FT
142200        IF FT-SPLIT-SI
142300           PERFORM 268-AGREGA-FILA-DESDE-FT2
142400        END-IF
142500     END-IF.
142600 261-PROCESA-FILA-EXCEPCION-E. EXIT.
142700
142800*    AGREGA EL SEGUNDO TRAMO (FT2-*) DE UNA FILA PARTIDA POR
142900*    FERIADO PARCIAL; COMPARTE FECHA/USUARIO/DIA CON LA FILA FT.
143000 268-AGREGA-FILA-DESDE-FT2 SECTION.
143100     ADD 1 TO WKS-NUM-FILAS-FINAL
143200     ADD 1 TO WKS-TOT-FILAS-FINALES
143300     SET IX-FF TO WKS-NUM-FILAS-FINAL
143400     MOVE FT-DATE      TO CR-DATE      (IX-FF)
143500     MOVE FT-USER-ID   TO CR-USER-ID   (IX-FF)
143600     MOVE FT-USER-NAME TO CR-USER-NAME (IX-FF)
143700     MOVE FT2-SHIFT    TO CR-SHIFT     (IX-FF)
143800     MOVE FT2-IN       TO CR-IN        (IX-FF)
143900     MOVE 'S'          TO CR-IN-FLAG   (IX-FF)
144000     MOVE FT2-OUT      TO CR-OUT       (IX-FF)
144100     MOVE 'S'          TO CR-OUT-FLAG  (IX-FF)
144200     MOVE FT2-TARD     TO CR-TARD      (IX-FF)
144300     MOVE FT2-EXTRA    TO CR-EXTRA     (IX-FF)
144400     MOVE FT2-NETO     TO CR-NETO      (IX-FF)
144500     MOVE 0            TO CR-H50       (IX-FF)
144600     MOVE 0            TO CR-H100      (IX-FF)
144700     MOVE FT2-ESTADO   TO CR-ESTADO    (IX-FF)
144800     MOVE FT2-DESC     TO CR-DESC      (IX-FF)
144900     MOVE IX-FF        TO ID-POSICION  (IX-FF).
145000 268-AGREGA-FILA-DESDE-FT2-E. EXIT.
145100
145200*    BUSCA EN LA TABLA DE EXCEPCIONES UN REGISTRO PARA EL
145300*    (USUARIO,FECHA) DE LA FILA EN CURSO.
145400 262-BUSCA-FIX-POR-FILA SECTION.
145500     MOVE 'N' TO WKS-SW-ENCONTRADO
145600     IF WKS-NUM-EXCEPCIONES > 0
145700        SEARCH WKS-EXCEPCION VARYING IX-FIX
145800           AT END CONTINUE
145900           WHEN TX-USER-ID (IX-FIX) = FT-USER-ID
146000            AND TX-DATE    (IX-FIX) = FT-DATE
146100                MOVE 'S' TO WKS-SW-ENCONTRADO
146200        END-SEARCH
146300     END-IF.
146400 262-BUSCA-FIX-POR-FILA-E. EXIT.
146500
146600*    SIN EXCEPCION MANUAL: LA FILA QUEDA TAL COMO LA DEJO EL PASO 3
146700*    (FB-*), SALVO EL SABADO SIN-MARCAS DE UN EMPLEADO DE TURNO A
146800*    (QUE NO TRABAJA SABADOS), QUE SE DESCARTA DEL REPORTE SI EL
146900*    DIA NO ES FERIADO (SOL-0503).
147000 267-APLICA-SIN-FIX SECTION.
147100     IF FT-DOW = 7 AND FT-ESTADO = "SIN-MARCAS"
147200        AND FT-IN-FLAG NOT = 'S' AND FT-OUT-FLAG NOT = 'S'
147300        PERFORM 281-BUSCA-FERIADO-FECHA
147400        IF NOT ENCONTRADO-SI
147500           PERFORM 269-TURNO-EFECTIVO-SABADO
147600           IF WKS-TURNO-EFECTIVO = 'A'
147700              MOVE 'S' TO FT-DROP
147800           END-IF
147900        END-IF
148000     END-IF.
148100 267-APLICA-SIN-FIX-E. EXIT.
148200
148300*    TURNO EFECTIVO DE UN SABADO SIN MARCAS: EL DE LA PROPIA FILA
148400*    SI YA VINO EN A/B, SI NO LA MAYORIA SEMANAL DEL EMPLEADO PARA
148500*    LA SEMANA DE FT-LUNES-SEM (SOL-0503).
148600 269-TURNO-EFECTIVO-SABADO SECTION.
148700     IF FT-SHIFT = 'A' OR FT-SHIFT = 'B'
148800        MOVE FT-SHIFT TO WKS-TURNO-EFECTIVO
148900     ELSE
149000        MOVE FT-LUNES-SEM TO WKS-LUNES-PARAM
149100        PERFORM 241-BUSCA-MAYORIA-SEMANA
149200        MOVE WKS-TURNO-INFERIDO TO WKS-TURNO-EFECTIVO
149300     END-IF.
149400 269-TURNO-EFECTIVO-SABADO-E. EXIT.
149500
149600*    EXCEPCION MANUAL ENCONTRADA (SOL-0503): LOS CAMPOS EN BLANCO
149700*    O CERO DEL REGISTRO FIXES CONSERVAN EL VALOR CALCULADO; LOS
149800*    QUE TRAEN DATO LO REEMPLAZAN.  LA DESCRIPCION DE LA EXCEPCION,
149900*    SI VIENE, REEMPLAZA A LA CALCULADA (SOL-0944 - YA NO SE
150000*    CONCATENAN).
150100 266-APLICA-FIX-ENCONTRADO SECTION.
150200     IF TX-SHIFT (IX-FIX) NOT = SPACE
150300        MOVE TX-SHIFT (IX-FIX) TO FT-SHIFT
150400     END-IF
150500     IF TX-IN (IX-FIX) NOT = 0
150600        MOVE TX-IN (IX-FIX) TO FT-IN
150700        MOVE 'S' TO FT-IN-FLAG
150800     END-IF
150900     IF TX-OUT (IX-FIX) NOT = 0
151000        MOVE TX-OUT (IX-FIX) TO FT-OUT
151100        MOVE 'S' TO FT-OUT-FLAG
151200     END-IF
151300     IF TX-DESC (IX-FIX) NOT = SPACES
151400        MOVE TX-DESC (IX-FIX) TO FT-DESC
151500     END-IF
151600*    EL ESTADO LO SIGUE DECIDIENDO EL CALCULO DEL PASO 3 (Y LUEGO
151700*    DOMINGO/FERIADO MAS ADELANTE); LA EXCEPCION SOLO CORRIGE
151800*    TURNO/ENTRADA/SALIDA/DESCRIPCION, NO EL ESTADO (SOL-0923).
151900*    SI EL TURNO FIJADO ES A O B Y HAY ENTRADA Y SALIDA, SE
152000*    RECALCULA TARDANZA (CON SALIDA TEMPRANA), EXTRA Y NETO
152100*    EXACTAMENTE COMO EN EL PASO 3, CONTRA EL TURNO CORREGIDO
152200*    (SOL-0503).  TURNO '-' DEJA LOS MINUTOS COMO ESTABAN.
152300     IF (FT-SHIFT = 'A' OR FT-SHIFT = 'B')
152400        AND FT-IN-FLAG = 'S' AND FT-OUT-FLAG = 'S'
152500        MOVE FT-SHIFT TO WKS-TURNO-SAL
152600        MOVE FT-DOW   TO WKS-DOW-AUX
152700        MOVE FT-IN    TO WKM-MINUTOS-IN
152800        PERFORM 640-CALCULA-TARDANZA
152900        MOVE WKM-RESULTADO TO WKM-EARLY
153000        MOVE FT-OUT   TO WKM-PARAM-OUT
153100        PERFORM 660-CALCULA-SALIDA-TEMPRANA
153200        COMPUTE FT-TARD = WKM-EARLY + WKM-RESULTADO
153300        MOVE FT-IN    TO WKM-MINUTOS-IN
153400        MOVE FT-OUT   TO WKM-PARAM-OUT
153500        PERFORM 650-CALCULA-EXTRA
153600        MOVE WKM-RESULTADO TO FT-EXTRA
153700        COMPUTE FT-NETO = FT-EXTRA - FT-TARD
153800        IF FT-NETO < 15 AND FT-NETO > -15
153900           MOVE 0 TO FT-NETO
154000        END-IF
154100     END-IF.
154200 266-APLICA-FIX-ENCONTRADO-E. EXIT.
154300
154400*    AGREGA LA FILA TEMPORAL (FT-*) A LA TABLA FINAL.
154500 265-AGREGA-FILA-DESDE-FT SECTION.
154600     ADD 1 TO WKS-NUM-FILAS-FINAL
154700     ADD 1 TO WKS-TOT-FILAS-FINALES
154800     SET IX-FF TO WKS-NUM-FILAS-FINAL
154900     MOVE FT-DATE      TO CR-DATE      (IX-FF)
155000     MOVE FT-USER-ID   TO CR-USER-ID   (IX-FF)
155100     MOVE FT-USER-NAME TO CR-USER-NAME (IX-FF)
155200     MOVE FT-SHIFT     TO CR-SHIFT     (IX-FF)
155300     MOVE FT-IN        TO CR-IN        (IX-FF)
155400     MOVE FT-IN-FLAG   TO CR-IN-FLAG   (IX-FF)
155500     MOVE FT-OUT       TO CR-OUT       (IX-FF)
155600     MOVE FT-OUT-FLAG  TO CR-OUT-FLAG  (IX-FF)
155700     MOVE FT-TARD      TO CR-TARD      (IX-FF)
155800     MOVE FT-EXTRA     TO CR-EXTRA     (IX-FF)
155900     MOVE FT-NETO      TO CR-NETO      (IX-FF)
156000     MOVE 0            TO CR-H50       (IX-FF)
156100     MOVE 0            TO CR-H100      (IX-FF)
156200     MOVE FT-ESTADO    TO CR-ESTADO    (IX-FF)
156300     MOVE FT-DESC      TO CR-DESC      (IX-FF)
156400     MOVE IX-FF        TO ID-POSICION  (IX-FF).
156500 265-AGREGA-FILA-DESDE-FT-E. EXIT.
156600
156700*    --------------- SECCION 270: REGLA DE DOMINGO -------------------
156800*    TODO LO TRABAJADO EN DOMINGO ES EXTRA (NO HAY TURNO NI
156900*    TARDANZA); SI NO HUBO ENTRADA Y SALIDA COMPLETAS NO SE
157000*    CALCULA NADA (SOL-0511).
157100 270-APLICA-DOMINGO SECTION.
157200     IF FT-IN-FLAG = 'S' AND FT-OUT-FLAG = 'S'
157300        MOVE '-' TO FT-SHIFT
157400        MOVE 0 TO FT-TARD
157500        MOVE FT-IN  TO WKS-HORA-PARAM
157600        PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
157700        MOVE WKS-MINUTOS-RESULT TO WKM-IN-MIN
157800        MOVE FT-OUT TO WKS-HORA-PARAM
157900        PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
158000        MOVE WKS-MINUTOS-RESULT TO WKM-OUT-MIN
158100        IF WKM-OUT-MIN <= WKM-IN-MIN
158200           ADD 1440 TO WKM-OUT-MIN
158300        END-IF
158400*       LO TRABAJADO EN DOMINGO VA CRUDO, SIN PASAR POR EL
158500*       REDONDEO DE ASISTENCIA (QUE ES SOLO PARA TARDANZA Y
158600*       EXTRA DE DIA NORMAL) PARA NO PERDER MINUTOS BANDEABLES
158700*       AL 100% (SOL-0923).
158800        COMPUTE FT-EXTRA = WKM-OUT-MIN - WKM-IN-MIN
158900        IF FT-DESC = SPACES
159000           MOVE "TRABAJO EN DOMINGO" TO FT-DESC
159100        END-IF
159200        MOVE "DOMINGO" TO FT-ESTADO
159300        COMPUTE FT-NETO = FT-EXTRA - FT-TARD
159400     ELSE
159500        IF FT-IN-FLAG = 'S' OR FT-OUT-FLAG = 'S'
159600*          MARCA INCOMPLETA EN DOMINGO: LA FILA QUEDA TAL COMO LA
159700*          DEJO EL PASO 3 / LA EXCEPCION, SIN TOCAR NINGUN CAMPO
159800*          (SOL-0944).
159900           CONTINUE
160000        ELSE
160100*          DOMINGO SIN NINGUNA MARCA: NO HUBO TRABAJO, SE
160200*          DESCARTA LA FILA (SOL-0944).
160300           MOVE 'S' TO FT-DROP
160400        END-IF
160500     END-IF.
160600 270-APLICA-DOMINGO-E. EXIT.
160700
160800*    --------------- SECCION 280: FERIADOS ----------------------------
160900*    HOL-FROM = HOL-TO = 0000 ES FERIADO DE DIA COMPLETO (TODO LO
161000*    TRABAJADO ES EXTRA AL 100%, SIN TURNO).  UNA VENTANA PARCIAL
161100*    RECORTA SOLO EL TRAMO QUE CAE DENTRO DE [HOL-FROM,HOL-TO] Y
161200*    PARTE LA FILA EN DOS SI QUEDA TRABAJO FUERA DE LA VENTANA
161300*    (SOL-0522).  SI LA FILA YA ES DE DOMINGO (FT-SHIFT = '-') NO
161400*    SE REPROCESA, YA QUEDO AL 100% POR 270-APLICA-DOMINGO.
161500 280-APLICA-FERIADO SECTION.
161600     IF FT-DOW NOT = 1
161700        PERFORM 281-BUSCA-FERIADO-FECHA
161800        IF ENCONTRADO-SI
161900*          FERIADO DE DIA COMPLETO: VENTANA 0000-0000 (SIN
162000*          VENTANA) O CON TO EN 2359 O MAS (LLEGA HASTA EL
162100*          FIN DEL DIA) (SOL-0951).
162200           IF (TF-FROM (IX-FER) = 0 AND TF-TO (IX-FER) = 0)
162300              OR TF-TO (IX-FER) >= 2359
162400              MOVE 'S' TO WKS-ES-FERIADO-COMPLETO
162500           ELSE
162600              MOVE 'N' TO WKS-ES-FERIADO-COMPLETO
162700           END-IF
162800           IF FERIADO-COMPLETO-SI
162900              PERFORM 286-MARCA-FERIADO-COMPLETO
163000           ELSE
163100              IF FT-IN-FLAG = 'S' AND FT-OUT-FLAG = 'S'
163200                 PERFORM 282-FERIADO-PARCIAL
163300              ELSE
163400                 IF FT-IN-FLAG = 'N' AND FT-OUT-FLAG = 'N'
163500*                   FERIADO PARCIAL SIN NINGUNA MARCA: NO HUBO
163600*                   TRABAJO, SE DESCARTA LA FILA (SOL-0944).
163700                    MOVE 'S' TO FT-DROP
163800                 END-IF
163900              END-IF
164000           END-IF
164100        END-IF
164200     END-IF.
164300 280-APLICA-FERIADO-E. EXIT.
164400
164500*    BUSCA EN LA TABLA DE FERIADOS LA FECHA DE LA FILA EN CURSO.
164600 281-BUSCA-FERIADO-FECHA SECTION.
164700     MOVE 'N' TO WKS-SW-ENCONTRADO
164800     IF WKS-NUM-FERIADOS > 0
164900        SEARCH WKS-FERIADO VARYING IX-FER
165000           AT END CONTINUE
165100           WHEN TF-DATE (IX-FER) = FT-DATE
165200                MOVE 'S' TO WKS-SW-ENCONTRADO
165300        END-SEARCH
165400     END-IF.
165500 281-BUSCA-FERIADO-FECHA-E. EXIT.
165600
165700*    FERIADO DE DIA COMPLETO: TODO LO TRABAJADO PASA A EXTRA AL
165800*    100%, IGUAL QUE UN DOMINGO.
165900 286-MARCA-FERIADO-COMPLETO SECTION.
166000     IF FT-IN-FLAG = 'S' AND FT-OUT-FLAG = 'S'
166100        MOVE '-' TO FT-SHIFT
166200        MOVE 0 TO FT-TARD
166300        MOVE FT-IN  TO WKS-HORA-PARAM
166400        PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
166500        MOVE WKS-MINUTOS-RESULT TO WKM-IN-MIN
166600        MOVE FT-OUT TO WKS-HORA-PARAM
166700        PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
166800        MOVE WKS-MINUTOS-RESULT TO WKM-OUT-MIN
166900        IF WKM-OUT-MIN <= WKM-IN-MIN
167000           ADD 1440 TO WKM-OUT-MIN
167100        END-IF
167200*       SIN REDONDEO DE ASISTENCIA: LO TRABAJADO EN FERIADO DE
167300*       DIA COMPLETO VA CRUDO A EXTRA, IGUAL QUE EL DOMINGO
167400*       (SOL-0923).
167500        COMPUTE FT-EXTRA = WKM-OUT-MIN - WKM-IN-MIN
167600        IF FT-DESC = SPACES
167700           MOVE "TRABAJO EN FERIADO" TO FT-DESC
167800        END-IF
167900        MOVE "FERIADO" TO FT-ESTADO
168000        COMPUTE FT-NETO = FT-EXTRA - FT-TARD
168100     ELSE
168200        IF FT-IN-FLAG = 'S' OR FT-OUT-FLAG = 'S'
168300*          MARCA INCOMPLETA EN FERIADO DE DIA COMPLETO: LA FILA
168400*          QUEDA TAL COMO LA DEJO EL PASO 3 / LA EXCEPCION, SIN
168500*          TOCAR NINGUN CAMPO (SOL-0944).
168600           CONTINUE
168700        ELSE
168800*          FERIADO DE DIA COMPLETO SIN NINGUNA MARCA: NO HUBO
168900*          TRABAJO, SE DESCARTA LA FILA (SOL-0944).
169000           MOVE 'S' TO FT-DROP
169100        END-IF
169200     END-IF.
169300 286-MARCA-FERIADO-COMPLETO-E. EXIT.
169400
169500*    FERIADO PARCIAL: UBICA EL SOLAPAMIENTO ENTRE [FT-IN,FT-OUT] Y
169600*    [HOL-FROM,HOL-TO] EN MINUTOS DESDE MEDIANOCHE Y DECIDE SI LA
169700*    FILA QUEDA ENTERA EN EL FERIADO, NO LE PEGA, O HAY QUE
169800*    PARTIRLA.
169900 282-FERIADO-PARCIAL SECTION.
170000     MOVE FT-IN  TO WKS-HORA-PARAM
170100     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
170200     MOVE WKS-MINUTOS-RESULT TO WKM-IN-MIN
170300     MOVE FT-OUT TO WKS-HORA-PARAM
170400     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
170500     MOVE WKS-MINUTOS-RESULT TO WKM-OUT-MIN
170600     IF WKM-OUT-MIN <= WKM-IN-MIN
170700        ADD 1440 TO WKM-OUT-MIN
170800     END-IF
170900     MOVE TF-FROM (IX-FER) TO WKS-HORA-PARAM
171000     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
171100     MOVE WKS-MINUTOS-RESULT TO WKM-BANDA-INI
171200     MOVE TF-TO (IX-FER)   TO WKS-HORA-PARAM
171300     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
171400     MOVE WKS-MINUTOS-RESULT TO WKM-BANDA-FIN
171500
171600     IF WKM-IN-MIN > WKM-BANDA-INI
171700        MOVE WKM-IN-MIN TO WKM-B-INI
171800     ELSE
171900        MOVE WKM-BANDA-INI TO WKM-B-INI
172000     END-IF
172100     IF WKM-OUT-MIN < WKM-BANDA-FIN
172200        MOVE WKM-OUT-MIN TO WKM-B-FIN
172300     ELSE
172400        MOVE WKM-BANDA-FIN TO WKM-B-FIN
172500     END-IF
172600
172700     IF WKM-B-INI NOT < WKM-B-FIN
172800        CONTINUE
172900     ELSE
173000        IF WKM-B-INI = WKM-IN-MIN AND WKM-B-FIN < WKM-OUT-MIN
173100           MOVE 'S' TO WKS-FER-AL-INICIO
173200        ELSE
173300           MOVE 'N' TO WKS-FER-AL-INICIO
173400        END-IF
173500        IF WKM-B-FIN = WKM-OUT-MIN AND WKM-B-INI > WKM-IN-MIN
173600           MOVE 'S' TO WKS-FER-AL-FINAL
173700        ELSE
173800           MOVE 'N' TO WKS-FER-AL-FINAL
173900        END-IF
174000*       EL FERIADO EN EL MEDIO, O QUE CUBRE TODO EL TRAMO, NO
174100*       PARTE LA FILA (SOLO UN EXTREMO A LA VEZ SE PARTE).
174200        IF (WKS-FER-AL-INICIO = 'S' AND WKS-FER-AL-FINAL = 'N')
174300           PERFORM 283-PARTE-FERIADO-INICIO
174400        ELSE
174500           IF (WKS-FER-AL-INICIO = 'N' AND WKS-FER-AL-FINAL = 'S')
174600              PERFORM 284-PARTE-FERIADO-FINAL
174700           ELSE
174800              CONTINUE
174900           END-IF
175000        END-IF
175100     END-IF.
175200 282-FERIADO-PARCIAL-E. EXIT.
175300
175400*    EL FERIADO CUBRE EL INICIO DE LA SESION: EL TRAMO FERIADO
175500*    (IN..B-FIN) QUEDA EN LA FILA FT (SE EMITE PRIMERO, TIENE LA
175600*    ENTRADA MAS TEMPRANA); EL RESTO NORMAL (B-FIN..OUT) QUEDA EN
175700*    FT2 CON EL TURNO ORIGINAL, SIN TARDANZA NI EXTRA (SOL-0648).
175800 283-PARTE-FERIADO-INICIO SECTION.
175900     MOVE FT-OUT   TO FT2-OUT
176000     MOVE WKM-B-FIN TO WKS-MINUTOS-RESULT
176100     PERFORM 945-MINUTOS-A-HORA
176200     MOVE WKM-CONV-HORA TO FT2-IN
176300     MOVE FT-SHIFT TO FT2-SHIFT
176400     MOVE FT-DESC  TO FT2-DESC
176500     MOVE 0 TO FT2-TARD
176600     MOVE 0 TO FT2-EXTRA
176700     MOVE 0 TO FT2-NETO
176800     MOVE "OK" TO FT2-ESTADO
176900
177000*    SIN REDONDEO DE ASISTENCIA: EL TRAMO FERIADO DEL PARTIDO VA
177100*    CRUDO A EXTRA, IGUAL QUE EL FERIADO DE DIA COMPLETO (SOL-0923).
177200     COMPUTE FT-EXTRA = WKM-B-FIN - WKM-IN-MIN
177300     MOVE WKM-B-FIN TO WKS-MINUTOS-RESULT
177400     PERFORM 945-MINUTOS-A-HORA
177500     MOVE WKM-CONV-HORA TO FT-OUT
177600     MOVE '-' TO FT-SHIFT
177700     MOVE 0 TO FT-TARD
177800     COMPUTE FT-NETO = FT-EXTRA - FT-TARD
177900     IF FT-DESC = SPACES
178000        MOVE "TRABAJO EN FERIADO" TO FT-DESC
178100     END-IF
178200     MOVE "FERIADO" TO FT-ESTADO
178300     MOVE 'S' TO FT-SPLIT.
178400 283-PARTE-FERIADO-INICIO-E. EXIT.
178500
178600*    EL FERIADO CUBRE EL FINAL DE LA SESION: EL TRAMO NORMAL
178700*    (IN..B-INI) QUEDA EN LA FILA FT, SIN CAMBIOS DE TURNO Y SIN
178800*    TARDANZA NI EXTRA; EL TRAMO FERIADO (B-INI..OUT) QUEDA EN
178900*    FT2 (SOL-0648).
179000 284-PARTE-FERIADO-FINAL SECTION.
179100     MOVE FT-OUT TO FT2-OUT
179200     MOVE WKM-B-INI TO WKS-MINUTOS-RESULT
179300     PERFORM 945-MINUTOS-A-HORA
179400     MOVE WKM-CONV-HORA TO FT-OUT
179500     MOVE WKM-CONV-HORA TO FT2-IN
179600
179700     MOVE 0 TO FT-TARD
179800     MOVE 0 TO FT-EXTRA
179900     MOVE 0 TO FT-NETO
180000     MOVE "OK" TO FT-ESTADO
180100
180200*    SIN REDONDEO DE ASISTENCIA: EL TRAMO FERIADO DEL PARTIDO VA
180300*    CRUDO A EXTRA, IGUAL QUE EL FERIADO DE DIA COMPLETO (SOL-0923).
180400     COMPUTE FT2-EXTRA = WKM-OUT-MIN - WKM-B-INI
180500     MOVE '-' TO FT2-SHIFT
180600     MOVE 0 TO FT2-TARD
180700     COMPUTE FT2-NETO = FT2-EXTRA - FT2-TARD
180800     MOVE "FERIADO" TO FT2-ESTADO
180900     MOVE FT-DESC TO FT2-DESC
181000     IF FT2-DESC = SPACES
181100        MOVE "TRABAJO EN FERIADO" TO FT2-DESC
181200     END-IF
181300     MOVE 'S' TO FT-SPLIT.
181400 284-PARTE-FERIADO-FINAL-E. EXIT.
181500
181600*    --------------- SECCION 290: BANDA HORARIA DE PREMIO ------------
181700*    PARA CADA FILA FINAL CON ALGO DE EXTRA, DETERMINA QUE PARTE
181800*    DEL TIEMPO TRABAJADO CAE EN BANDA DE 50% O DE 100% SEGUN LA
181900*    HORA DEL DIA, Y DEJA EL RESULTADO REDONDEADO EN CR-H50/CR-H100
182000*    (SOL-0560).  DOMINGO Y FERIADO DE DIA COMPLETO BANDEAN TODO EL
182100*    TRAMO TRABAJADO AL 100%; LOS DEMAS DIAS SOLO BANDEAN LO QUE
182200*    QUEDA FUERA DEL HORARIO ESPERADO DEL TURNO.
182300 290-APLICA-BANDA-PREMIO SECTION.
182400     IF WKS-NUM-FILAS-FINAL > 0
182500        PERFORM 291-BANDEA-UNA-FILA
182600                VARYING IX-FF FROM 1 BY 1
182700                UNTIL IX-FF > WKS-NUM-FILAS-FINAL
182800     END-IF.
182900 290-APLICA-BANDA-PREMIO-E. EXIT.
183000
183100 291-BANDEA-UNA-FILA SECTION.
183200     MOVE 0 TO WKM-MIN50-TOT
183300     MOVE 0 TO WKM-MIN100-TOT
183400     IF CR-EXTRA (IX-FF) > 0
183500        AND CR-IN-FLAG (IX-FF) = 'S' AND CR-OUT-FLAG (IX-FF) = 'S'
183600        MOVE CR-DATE (IX-FF) TO WKS-FECHA-TRABAJO
183700        PERFORM 910-DIA-SEMANA
183800        PERFORM 292-BUSCA-FERIADO-POR-CR
183900        MOVE CR-IN  (IX-FF) TO WKS-HORA-PARAM
184000        PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
184100        MOVE WKS-MINUTOS-RESULT TO WKM-IN-MIN
184200        MOVE CR-OUT (IX-FF) TO WKS-HORA-PARAM
184300        PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
184400        MOVE WKS-MINUTOS-RESULT TO WKM-OUT-MIN
184500        IF WKM-OUT-MIN <= WKM-IN-MIN
184600           ADD 1440 TO WKM-OUT-MIN
184700        END-IF
184800        IF WKM-OUT-MIN > 1440
184900           MOVE 1440 TO WKM-OUT-MIN
185000        END-IF
185100        IF WKM-IN-MIN < WKM-OUT-MIN
185200           IF WKJ-DOW = 1 OR CR-SHIFT (IX-FF) = '-'
185300              OR FERIADO-COMPLETO-SI
185400              MOVE WKM-IN-MIN  TO WKM-BANDA-INI
185500              MOVE WKM-OUT-MIN TO WKM-BANDA-FIN
185600              PERFORM 295-BANDA-INTERVALO
185700           ELSE
185800              MOVE CR-SHIFT (IX-FF) TO WKS-TURNO-SAL
185900              MOVE WKJ-DOW TO WKS-DOW-AUX
186000              PERFORM 600-OBTIENE-INICIO-ESPERADO
186100              MOVE WKM-RESULTADO TO WKM-INI-ESP-MIN
186200              PERFORM 605-OBTIENE-FIN-ESPERADO
186300              MOVE WKM-RESULTADO TO WKM-FIN-ESP-MIN
186400
186500              MOVE WKM-IN-MIN TO WKM-BANDA-INI
186600              IF WKM-OUT-MIN < WKM-INI-ESP-MIN
186700                 MOVE WKM-OUT-MIN TO WKM-BANDA-FIN
186800              ELSE
186900                 MOVE WKM-INI-ESP-MIN TO WKM-BANDA-FIN
187000              END-IF
187100              PERFORM 295-BANDA-INTERVALO
187200
187300              IF WKM-IN-MIN > WKM-FIN-ESP-MIN
187400                 MOVE WKM-IN-MIN TO WKM-BANDA-INI
187500              ELSE
187600                 MOVE WKM-FIN-ESP-MIN TO WKM-BANDA-INI
187700              END-IF
187800              MOVE WKM-OUT-MIN TO WKM-BANDA-FIN
187900              PERFORM 295-BANDA-INTERVALO
188000           END-IF
188100        END-IF
188200     END-IF
188300     MOVE WKM-MIN50-TOT  TO WKM-PREMIO-MIN
188400     PERFORM 630-REDONDEA-PREMIO
188500     MOVE WKM-PREMIO-HORAS TO CR-H50 (IX-FF)
188600     MOVE WKM-MIN100-TOT TO WKM-PREMIO-MIN
188700     PERFORM 630-REDONDEA-PREMIO
188800     MOVE WKM-PREMIO-HORAS TO CR-H100 (IX-FF).
188900 291-BANDEA-UNA-FILA-E. EXIT.
189000
189100*    DETERMINA SI LA FECHA DE LA FILA FINAL ES UN FERIADO DE DIA
189200*    COMPLETO (PARA FORZAR EL TRATAMIENTO DE BANDA AL 100%).
189300 292-BUSCA-FERIADO-POR-CR SECTION.
189400     MOVE 'N' TO WKS-SW-ENCONTRADO
189500     MOVE 'N' TO WKS-ES-FERIADO-COMPLETO
189600     IF WKS-NUM-FERIADOS > 0
189700        SEARCH WKS-FERIADO VARYING IX-FER
189800           AT END CONTINUE
189900           WHEN TF-DATE (IX-FER) = CR-DATE (IX-FF)
190000                MOVE 'S' TO WKS-SW-ENCONTRADO
190100        END-SEARCH
190200     END-IF
190300     IF ENCONTRADO-SI
190400        IF (TF-FROM (IX-FER) = 0 AND TF-TO (IX-FER) = 0)
190500           OR TF-TO (IX-FER) >= 2359
190600           MOVE 'S' TO WKS-ES-FERIADO-COMPLETO
190700        END-IF
190800     END-IF.
190900 292-BUSCA-FERIADO-POR-CR-E. EXIT.
191000
191100*    PARTE EL INTERVALO [WKM-BANDA-INI,WKM-BANDA-FIN) POR LA TABLA
191200*    DE BANDAS HORARIAS SEGUN EL DIA (SABADO 07-13 AL 50% Y 13-24
191300*    AL 100%; LUN-VIE 00-07 AL 100% Y 07-24 AL 50%; DOMINGO Y
191400*    FERIADO DE DIA COMPLETO TODO AL 100%) Y ACUMULA LOS MINUTOS.
191500 295-BANDA-INTERVALO SECTION.
191600     IF WKM-BANDA-INI NOT < WKM-BANDA-FIN
191700        CONTINUE
191800     ELSE
191900        IF WKJ-DOW = 1 OR FERIADO-COMPLETO-SI
192000           MOVE WKM-BANDA-INI TO WKM-B-INI
192100           MOVE WKM-BANDA-FIN TO WKM-B-FIN
192200           MOVE 2 TO WKS-BANDA-TASA
192300           PERFORM 296-SUMA-BANDA
192400        ELSE
192500           IF WKJ-DOW = 7
192600              MOVE 420  TO WKS-J
192700              MOVE 780  TO WKS-K
192800              IF WKM-BANDA-INI > WKS-J
192900                 MOVE WKM-BANDA-INI TO WKM-B-INI
193000              ELSE
193100                 MOVE WKS-J TO WKM-B-INI
193200              END-IF
193300              IF WKM-BANDA-FIN < WKS-K
193400                 MOVE WKM-BANDA-FIN TO WKM-B-FIN
193500              ELSE
193600                 MOVE WKS-K TO WKM-B-FIN
193700              END-IF
193800              MOVE 1 TO WKS-BANDA-TASA
193900              PERFORM 296-SUMA-BANDA
194000
194100              IF WKM-BANDA-INI > WKS-K
194200                 MOVE WKM-BANDA-INI TO WKM-B-INI
194300              ELSE
194400                 MOVE WKS-K TO WKM-B-INI
194500              END-IF
194600              MOVE WKM-BANDA-FIN TO WKM-B-FIN
194700              MOVE 2 TO WKS-BANDA-TASA
194800              PERFORM 296-SUMA-BANDA
194900           ELSE
195000              MOVE 0    TO WKS-J
195100              MOVE 420  TO WKS-K
195200              MOVE WKM-BANDA-INI TO WKM-B-INI
195300              IF WKM-BANDA-FIN < WKS-K
195400                 MOVE WKM-BANDA-FIN TO WKM-B-FIN
195500              ELSE
195600                 MOVE WKS-K TO WKM-B-FIN
195700              END-IF
195800              MOVE 2 TO WKS-BANDA-TASA
195900              PERFORM 296-SUMA-BANDA
196000
196100              IF WKM-BANDA-INI > WKS-K
196200                 MOVE WKM-BANDA-INI TO WKM-B-INI
196300              ELSE
196400                 MOVE WKS-K TO WKM-B-INI
196500              END-IF
196600              MOVE WKM-BANDA-FIN TO WKM-B-FIN
196700              MOVE 1 TO WKS-BANDA-TASA
196800              PERFORM 296-SUMA-BANDA
196900           END-IF
197000        END-IF
197100     END-IF.
197200 295-BANDA-INTERVALO-E. EXIT.
197300
197400*    ACUMULA LOS MINUTOS DEL SEGMENTO [WKM-B-INI,WKM-B-FIN) EN EL
197500*    TOTAL DE 50% O 100% SEGUN WKS-BANDA-TASA (1=50%, 2=100%).
197600 296-SUMA-BANDA SECTION.
197700     IF WKM-B-INI < WKM-B-FIN
197800        COMPUTE WKM-RESULTADO = WKM-B-FIN - WKM-B-INI
197900        IF WKS-BANDA-TASA = 1
198000           ADD WKM-RESULTADO TO WKM-MIN50-TOT
198100        ELSE
198200           ADD WKM-RESULTADO TO WKM-MIN100-TOT
198300        END-IF
198400     END-IF.
198500 296-SUMA-BANDA-E. EXIT.
198600
198700*    --------------- SECCION 300: ORDEN DEL INDICE DE DETALLE --------
198800*    ORDENA WKS-TABLA-INDICE-DET (QUE APUNTA A LAS FILAS DE
198900*    WKS-TABLA-FILAS-FINAL) POR FECHA Y LUEGO POR USUARIO, PARA EL
199000*    LISTADO GENERAL DE DETALLE (SOL-0550).  LA TABLA FINAL EN SI
199100*    NO SE MUEVE; SOLO SE INTERCAMBIAN LAS POSICIONES DEL INDICE.
199200 300-ORDENA-INDICE-DETALLE SECTION.
199300     MOVE 'S' TO WKS-SW-CAMBIO
199400     PERFORM 301-PASADA-BURBUJA-DET UNTIL NOT HUBO-CAMBIO.
199500 300-ORDENA-INDICE-DETALLE-E. EXIT.
199600
199700 301-PASADA-BURBUJA-DET SECTION.
199800     MOVE 'N' TO WKS-SW-CAMBIO
199900     IF WKS-NUM-FILAS-FINAL > 1
200000        PERFORM 302-COMPARA-DET
200100                VARYING IX-ID FROM 1 BY 1
200200                UNTIL IX-ID > WKS-NUM-FILAS-FINAL - 1
200300     END-IF.
200400 301-PASADA-BURBUJA-DET-E. EXIT.
200500
200600 302-COMPARA-DET SECTION.
200700     SET IX-ID2 TO IX-ID
200800     SET IX-ID2 UP BY 1
200900     IF CR-DATE (ID-POSICION (IX-ID)) >
201000        CR-DATE (ID-POSICION (IX-ID2))
201100        PERFORM 303-INTERCAMBIA-DET
201200     ELSE
201300        IF CR-DATE (ID-POSICION (IX-ID)) =
201400           CR-DATE (ID-POSICION (IX-ID2))
201500           AND CR-USER-ID (ID-POSICION (IX-ID)) >
201600               CR-USER-ID (ID-POSICION (IX-ID2))
201700           PERFORM 303-INTERCAMBIA-DET
201800        END-IF
201900     END-IF.
202000 302-COMPARA-DET-E. EXIT.
202100
202200 303-INTERCAMBIA-DET SECTION.
202300     MOVE ID-POSICION (IX-ID)  TO WKS-IDX-TMP
202400     MOVE ID-POSICION (IX-ID2) TO ID-POSICION (IX-ID)
202500     MOVE WKS-IDX-TMP           TO ID-POSICION (IX-ID2)
202600     MOVE 'S' TO WKS-SW-CAMBIO.
202700 303-INTERCAMBIA-DET-E. EXIT.
202800
202900*    --------------- SECCION 305: ORDEN DE EMPLEADOS ------------------
203000*    ORDENA LA TABLA DE EMPLEADOS POR NOMBRE (MAYUSCULAS) PARA QUE
203100*    LAS SECCIONES POR EMPLEADO (SOL-0570) Y EL PASO 3 DEL CALCULO
203200*    RECORRAN LOS EMPLEADOS EN ORDEN ALFABETICO.
203300 305-ORDENA-EMPLEADOS SECTION.
203400     MOVE 'S' TO WKS-SW-CAMBIO
203500     PERFORM 306-PASADA-BURBUJA-USU UNTIL NOT HUBO-CAMBIO.
203600 305-ORDENA-EMPLEADOS-E. EXIT.
203700
203800 306-PASADA-BURBUJA-USU SECTION.
203900     MOVE 'N' TO WKS-SW-CAMBIO
204000     IF WKS-NUM-USUARIOS > 1
204100        PERFORM 307-COMPARA-USU
204200                VARYING IX-USU FROM 1 BY 1
204300                UNTIL IX-USU > WKS-NUM-USUARIOS - 1
204400     END-IF.
204500 306-PASADA-BURBUJA-USU-E. EXIT.
204600
204700 307-COMPARA-USU SECTION.
204800     SET IX-USU2 TO IX-USU
204900     SET IX-USU2 UP BY 1
205000     IF TU-NOMBRE-MAYUS (IX-USU) > TU-NOMBRE-MAYUS (IX-USU2)
205100        MOVE TU-USER-ID     (IX-USU)  TO WKS-USU-TMP-ID
205200        MOVE TU-USER-NAME   (IX-USU)  TO WKS-USU-TMP-NOMBRE
205300        MOVE TU-NOMBRE-MAYUS (IX-USU) TO WKS-USU-TMP-MAYUS
205400        MOVE TU-USER-ID     (IX-USU2) TO TU-USER-ID     (IX-USU)
205500        MOVE TU-USER-NAME   (IX-USU2) TO TU-USER-NAME   (IX-USU)
205600        MOVE TU-NOMBRE-MAYUS (IX-USU2) TO TU-NOMBRE-MAYUS (IX-USU)
205700        MOVE WKS-USU-TMP-ID     TO TU-USER-ID     (IX-USU2)
205800        MOVE WKS-USU-TMP-NOMBRE TO TU-USER-NAME   (IX-USU2)
205900        MOVE WKS-USU-TMP-MAYUS  TO TU-NOMBRE-MAYUS (IX-USU2)
206000        MOVE 'S' TO WKS-SW-CAMBIO
206100     END-IF.
206200 307-COMPARA-USU-E. EXIT.
206300
206400*    --------------- SECCION 310: DETALLE GENERAL ---------------------
206500*    IMPRIME UNA LINEA POR CADA FILA FINAL, EN EL ORDEN DEL INDICE
206600*    (FECHA, LUEGO USUARIO) ARMADO POR 300-ORDENA-INDICE-DETALLE.
206700 310-IMPRIME-DETALLE SECTION.
206800     MOVE 0 TO WKS-NUM-PAGINA
206900     PERFORM 312-ENCABEZA-DETALLE
207000     IF WKS-NUM-FILAS-FINAL > 0
207100        PERFORM 311-IMPRIME-UNA-DET
207200                VARYING IX-ID FROM 1 BY 1
207300                UNTIL IX-ID > WKS-NUM-FILAS-FINAL
207400     END-IF.
207500 310-IMPRIME-DETALLE-E. EXIT.
207600
207700 311-IMPRIME-UNA-DET SECTION.
207800     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAG
207900        PERFORM 312-ENCABEZA-DETALLE
208000     END-IF
208100     SET IX-FF TO ID-POSICION (IX-ID)
208200     PERFORM 313-FORMATEA-LINEA-DET
208300     WRITE LIN-REPORTE FROM WKS-LIN-DETALLE AFTER ADVANCING 1 LINES
208400     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
208500     ADD 1 TO WKS-LINEAS-PAGINA.
208600 311-IMPRIME-UNA-DET-E. EXIT.
208700
208800*    ENCABEZADO DE LA PAGINA DEL DETALLE GENERAL (TITULO, PERIODO
208900*    Y COLUMNAS); SE REPITE CADA WKS-MAX-LINEAS-PAG RENGLONES.
209000 312-ENCABEZA-DETALLE SECTION.
209100     ADD 1 TO WKS-NUM-PAGINA
209200     WRITE LIN-REPORTE FROM WKS-LIN-TITULO
209300           AFTER ADVANCING TOP-OF-FORM
209400     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
209500     MOVE WKS-DESDE TO SUB-DESDE
209600     MOVE WKS-HASTA TO SUB-HASTA
209700     WRITE LIN-REPORTE FROM WKS-LIN-SUBTITULO AFTER ADVANCING 2 LINES
209800     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
209900     WRITE LIN-REPORTE FROM WKS-LIN-ENC-DET1 AFTER ADVANCING 2 LINES
210000     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
210100     MOVE 4 TO WKS-LINEAS-PAGINA.
210200 312-ENCABEZA-DETALLE-E. EXIT.
210300
210400*    ARMA LA LINEA DE DETALLE (WKS-LIN-DETALLE) A PARTIR DE LA
210500*    FILA FINAL APUNTADA POR IX-FF.
210600 313-FORMATEA-LINEA-DET SECTION.
210700     MOVE CR-DATE (IX-FF) TO WKS-FECHA-TRABAJO
210800     MOVE WF-ANIO TO FE-ANIO
210900     MOVE WF-MES  TO FE-MES
211000     MOVE WF-DIA  TO FE-DIA
211100     MOVE WKS-FECHA-EDIT   TO LD-FECHA
211200     MOVE CR-USER-ID   (IX-FF) TO LD-USUARIO
211300     MOVE CR-USER-NAME (IX-FF) TO LD-NOMBRE
211400     EVALUATE CR-SHIFT (IX-FF)
211500        WHEN 'A'   MOVE "TURNO A" TO LD-TURNO
211600        WHEN 'B'   MOVE "TURNO B" TO LD-TURNO
211700        WHEN '-'   MOVE "-------" TO LD-TURNO
211800        WHEN OTHER MOVE SPACES    TO LD-TURNO
211900     END-EVALUATE
212000     IF CR-IN-FLAG (IX-FF) = 'S'
212100        DIVIDE CR-IN (IX-FF) BY 100 GIVING HE-HH REMAINDER HE-MM
212200        MOVE WKS-HORA-EDIT TO LD-ENTRADA
212300     ELSE
212400        MOVE SPACES TO LD-ENTRADA
212500     END-IF
212600     IF CR-OUT-FLAG (IX-FF) = 'S'
212700        DIVIDE CR-OUT (IX-FF) BY 100 GIVING HE-HH REMAINDER HE-MM
212800        MOVE WKS-HORA-EDIT TO LD-SALIDA
212900     ELSE
213000        MOVE SPACES TO LD-SALIDA
213100     END-IF
213200     MOVE CR-TARD   (IX-FF) TO LD-TARDANZA
213300     MOVE CR-EXTRA  (IX-FF) TO LD-EXTRA
213400     MOVE CR-ESTADO (IX-FF) TO LD-ESTADO
213500     MOVE CR-DESC   (IX-FF) TO LD-DESC.
213600 313-FORMATEA-LINEA-DET-E. EXIT.
213700
213800*    --------------- SECCION 320: TOTALES POR EMPLEADO ----------------
213900*    RECORRE LA TABLA FINAL (YA EN ORDEN ALFABETICO DE EMPLEADO,
214000*    PORQUE 305-ORDENA-EMPLEADOS CORRIO ANTES DE PROCESAR LOS
214100*    DIAS) Y ACUMULA TARDANZA, EXTRA Y PREMIO 50%/100% POR
214200*    EMPLEADO (SOL-0580).
214300 320-CALCULA-TOTALES SECTION.
214400*    LOS MINUTOS DE TARDANZA Y EXTRA SE ACUMULAN CRUDOS POR
214500*    EMPLEADO Y SE PASAN A HORAS RECIEN AL CIERRE DE CADA UNO
214600*    (323), NO FILA POR FILA, PARA QUE EL REDONDEO A 2 DECIMALES
214700*    NO SE ARRASTRE (SOL-0580).
214800     MOVE 0 TO WKS-NUM-TOTALES
214900     MOVE 0 TO WKS-USU-SECC-ACT
215000     IF WKS-NUM-FILAS-FINAL > 0
215100        PERFORM 321-TOTALIZA-UN-EMPLEADO
215200                VARYING IX-FF FROM 1 BY 1
215300                UNTIL IX-FF > WKS-NUM-FILAS-FINAL
215400     END-IF
215500     IF WKS-NUM-TOTALES > 0
215600        PERFORM 323-CIERRA-TOTAL-EMPLEADO
215700                VARYING IX-TOT FROM 1 BY 1
215800                UNTIL IX-TOT > WKS-NUM-TOTALES
215900     END-IF.
216000 320-CALCULA-TOTALES-E. EXIT.
216100
216200 321-TOTALIZA-UN-EMPLEADO SECTION.
216300     IF CR-USER-ID (IX-FF) NOT = WKS-USU-SECC-ACT
216400        ADD 1 TO WKS-NUM-TOTALES
216500        SET IX-TOT TO WKS-NUM-TOTALES
216600        MOVE CR-USER-ID   (IX-FF) TO TOT-USER-ID   (IX-TOT)
216700        MOVE CR-USER-NAME (IX-FF) TO TOT-USER-NAME (IX-TOT)
216800        MOVE 0 TO TOT-TARD-MIN  (IX-TOT)
216900        MOVE 0 TO TOT-EXTRA-MIN (IX-TOT)
217000        MOVE 0 TO TOT-TARD-HRS  (IX-TOT)
217100        MOVE 0 TO TOT-EXTRA-HRS (IX-TOT)
217200        MOVE 0 TO TOT-H50       (IX-TOT)
217300        MOVE 0 TO TOT-H100      (IX-TOT)
217400        MOVE CR-USER-ID (IX-FF) TO WKS-USU-SECC-ACT
217500     END-IF
217600     PERFORM 322-ACUM-FILA-EMPLEADO.
217700 321-TOTALIZA-UN-EMPLEADO-E. EXIT.
217800
217900 322-ACUM-FILA-EMPLEADO SECTION.
218000     ADD CR-TARD  (IX-FF) TO TOT-TARD-MIN  (IX-TOT)
218100     ADD CR-EXTRA (IX-FF) TO TOT-EXTRA-MIN (IX-TOT)
218200     ADD CR-H50  (IX-FF) TO TOT-H50  (IX-TOT)
218300     ADD CR-H100 (IX-FF) TO TOT-H100 (IX-TOT).
218400 322-ACUM-FILA-EMPLEADO-E. EXIT.
218500
218600*    PASA LOS MINUTOS CRUDOS ACUMULADOS DE UN EMPLEADO A HORAS,
218700*    UNA SOLA VEZ, CON UN SOLO REDONDEO A 2 DECIMALES (SOL-0580).
218800 323-CIERRA-TOTAL-EMPLEADO SECTION.
218900     COMPUTE TOT-TARD-HRS  (IX-TOT) ROUNDED =
219000             TOT-TARD-MIN  (IX-TOT) / 60
219100     COMPUTE TOT-EXTRA-HRS (IX-TOT) ROUNDED =
219200             TOT-EXTRA-MIN (IX-TOT) / 60.
219300 323-CIERRA-TOTAL-EMPLEADO-E. EXIT.
219400
219500*    --------------- SECCION 325: IMPRESION DE TOTALES -----------------
219600 325-IMPRIME-TOTALES SECTION.
219700     PERFORM 328-ENCABEZA-TOTALES
219800     IF WKS-NUM-TOTALES > 0
219900        PERFORM 326-IMPRIME-UN-TOTAL
220000                VARYING IX-TOT FROM 1 BY 1
220100                UNTIL IX-TOT > WKS-NUM-TOTALES
220200     END-IF.
220300 325-IMPRIME-TOTALES-E. EXIT.
220400
220500 326-IMPRIME-UN-TOTAL SECTION.
220600     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAG
220700        PERFORM 328-ENCABEZA-TOTALES
220800     END-IF
220900     MOVE TOT-USER-NAME (IX-TOT) TO LT-NOMBRE
221000     MOVE TOT-TARD-HRS  (IX-TOT) TO LT-TARD
221100     MOVE TOT-H50       (IX-TOT) TO LT-H50
221200     MOVE TOT-H100      (IX-TOT) TO LT-H100
221300     WRITE LIN-REPORTE FROM WKS-LIN-TOTAL AFTER ADVANCING 1 LINES
221400     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
221500     ADD 1 TO WKS-LINEAS-PAGINA.
221600 326-IMPRIME-UN-TOTAL-E. EXIT.
221700
221800 328-ENCABEZA-TOTALES SECTION.
221900     ADD 1 TO WKS-NUM-PAGINA
222000     WRITE LIN-REPORTE FROM WKS-LIN-TITULO
222100           AFTER ADVANCING TOP-OF-FORM
222200     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
222300     WRITE LIN-REPORTE FROM WKS-LIN-ENC-TOT AFTER ADVANCING 2 LINES
222400     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
222500     MOVE 3 TO WKS-LINEAS-PAGINA.
222600 328-ENCABEZA-TOTALES-E. EXIT.
222700
222800*    --------------- SECCION 330: SECCIONES POR EMPLEADO ---------------
222900*    UNA SECCION POR EMPLEADO CON SU DETALLE DIA A DIA Y EL PIE DE
223000*    TOTALES DE LA SECCION (SOL-0590); SE APOYA EN EL ORDEN DE
223100*    WKS-TABLA-FILAS-FINAL, QUE YA VIENE POR EMPLEADO Y FECHA.
223200 330-IMPRIME-SECCIONES-EMPLEADO SECTION.
223300     MOVE 0 TO WKS-USU-SECC-ACT
223400     IF WKS-NUM-FILAS-FINAL > 0
223500        PERFORM 331-PROCESA-FILA-SECCION
223600                VARYING IX-FF FROM 1 BY 1
223700                UNTIL IX-FF > WKS-NUM-FILAS-FINAL
223800        IF WKS-USU-SECC-ACT NOT = 0
223900           PERFORM 333-IMPRIME-PIE-SECCION
224000        END-IF
224100     END-IF.
224200 330-IMPRIME-SECCIONES-EMPLEADO-E. EXIT.
224300
224400 331-PROCESA-FILA-SECCION SECTION.
224500     IF CR-USER-ID (IX-FF) NOT = WKS-USU-SECC-ACT
224600        IF WKS-USU-SECC-ACT NOT = 0
224700           PERFORM 333-IMPRIME-PIE-SECCION
224800        END-IF
224900        MOVE CR-USER-ID (IX-FF) TO WKS-USU-SECC-ACT
225000        MOVE 0 TO WKS-SUMA-TARD
225100        MOVE 0 TO WKS-SUMA-EXTRA
225200        MOVE 0 TO WKS-SUMA-H50
225300        MOVE 0 TO WKS-SUMA-H100
225400        PERFORM 332-IMPRIME-ENC-SECCION
225500     END-IF
225600     PERFORM 334-IMPRIME-DET-SECCION.
225700 331-PROCESA-FILA-SECCION-E. EXIT.
225800
225900*    ENCABEZADO DE LA SECCION DE UN EMPLEADO (NUEVA PAGINA POR
226000*    EMPLEADO, CON SU NOMBRE Y LA CABECERA DE COLUMNAS).
226100 332-IMPRIME-ENC-SECCION SECTION.
226200     ADD 1 TO WKS-NUM-PAGINA
226300     WRITE LIN-REPORTE FROM WKS-LIN-TITULO
226400           AFTER ADVANCING TOP-OF-FORM
226500     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
226600     MOVE CR-USER-ID   (IX-FF) TO SE-USUARIO
226700     MOVE CR-USER-NAME (IX-FF) TO SE-NOMBRE
226800     WRITE LIN-REPORTE FROM WKS-LIN-SECCION-EMPL
226900           AFTER ADVANCING 2 LINES
227000     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
227100     WRITE LIN-REPORTE FROM WKS-LIN-ENC-SECC AFTER ADVANCING 2 LINES
227200     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
227300     MOVE 4 TO WKS-LINEAS-PAGINA.
227400 332-IMPRIME-ENC-SECCION-E. EXIT.
227500
227600*    PIE DE LA SECCION DEL EMPLEADO EN CURSO, CON LOS ACUMULADOS
227700*    DE TARDANZA, EXTRA Y PREMIO 50%/100% DE TODOS SUS DIAS.
227800 333-IMPRIME-PIE-SECCION SECTION.
227900     COMPUTE WKS-HRS-AUX1 ROUNDED = WKS-SUMA-TARD / 60
228000     MOVE WKS-HRS-AUX1 TO PS-TARD
228100     COMPUTE WKS-HRS-AUX2 ROUNDED = WKS-SUMA-EXTRA / 60
228200     MOVE WKS-HRS-AUX2 TO PS-EXTRA
228300     MOVE WKS-SUMA-H50  TO PS-H50
228400     MOVE WKS-SUMA-H100 TO PS-H100
228500     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAG
228600        PERFORM 332-IMPRIME-ENC-SECCION
228700     END-IF
228800     WRITE LIN-REPORTE FROM WKS-LIN-PIE-SECC AFTER ADVANCING 2 LINES
228900     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
229000     ADD 2 TO WKS-LINEAS-PAGINA.
229100 333-IMPRIME-PIE-SECCION-E. EXIT.
229200
229300*    UNA LINEA DE DETALLE DENTRO DE LA SECCION DEL EMPLEADO.
229400 334-IMPRIME-DET-SECCION SECTION.
229500     IF WKS-LINEAS-PAGINA >= WKS-MAX-LINEAS-PAG
229600        PERFORM 332-IMPRIME-ENC-SECCION
229700     END-IF
229800     PERFORM 335-FORMATEA-LINEA-SECCION
229900     WRITE LIN-REPORTE FROM WKS-LIN-DET-SECC AFTER ADVANCING 1 LINES
230000     ADD 1 TO WKS-TOT-LINEAS-ESCRITAS
230100     ADD 1 TO WKS-LINEAS-PAGINA
230200     ADD CR-TARD  (IX-FF) TO WKS-SUMA-TARD
230300     ADD CR-EXTRA (IX-FF) TO WKS-SUMA-EXTRA
230400     ADD CR-H50   (IX-FF) TO WKS-SUMA-H50
230500     ADD CR-H100  (IX-FF) TO WKS-SUMA-H100.
230600 334-IMPRIME-DET-SECCION-E. EXIT.
230700
230800*    ARMA LA LINEA DE DETALLE DE SECCION (WKS-LIN-DET-SECC) A
230900*    PARTIR DE LA FILA FINAL APUNTADA POR IX-FF.
231000 335-FORMATEA-LINEA-SECCION SECTION.
231100     MOVE CR-DATE (IX-FF) TO WKS-FECHA-TRABAJO
231200     MOVE WF-ANIO TO FE-ANIO
231300     MOVE WF-MES  TO FE-MES
231400     MOVE WF-DIA  TO FE-DIA
231500     MOVE WKS-FECHA-EDIT TO LS-FECHA
231600     EVALUATE CR-SHIFT (IX-FF)
231700        WHEN 'A'   MOVE "TURNO A" TO LS-TURNO
231800        WHEN 'B'   MOVE "TURNO B" TO LS-TURNO
231900        WHEN '-'   MOVE "-------" TO LS-TURNO
232000        WHEN OTHER MOVE SPACES    TO LS-TURNO
232100     END-EVALUATE
232200     IF CR-IN-FLAG (IX-FF) = 'S'
232300        DIVIDE CR-IN (IX-FF) BY 100 GIVING HE-HH REMAINDER HE-MM
232400        MOVE WKS-HORA-EDIT TO LS-ENTRADA
232500     ELSE
232600        MOVE SPACES TO LS-ENTRADA
232700     END-IF
232800     IF CR-OUT-FLAG (IX-FF) = 'S'
232900        DIVIDE CR-OUT (IX-FF) BY 100 GIVING HE-HH REMAINDER HE-MM
233000        MOVE WKS-HORA-EDIT TO LS-SALIDA
233100     ELSE
233200        MOVE SPACES TO LS-SALIDA
233300     END-IF
233400     MOVE CR-TARD   (IX-FF) TO LS-TARDANZA
233500     MOVE CR-EXTRA  (IX-FF) TO LS-EXTRA
233600     MOVE CR-H50    (IX-FF) TO LS-H50
233700     MOVE CR-H100   (IX-FF) TO LS-H100
233800     MOVE CR-ESTADO (IX-FF) TO LS-ESTADO
233900     MOVE CR-DESC   (IX-FF) TO LS-DESC.
234000 335-FORMATEA-LINEA-SECCION-E. EXIT.
234100
234200*    --------------- SECCION DE CIERRE DE ARCHIVOS ----------------------
234300 340-CIERRA-ARCHIVOS SECTION.
234400     CLOSE PUNCHES
234500     CLOSE USERS
234600     CLOSE HOLIDAYS
234700     CLOSE FIXES
234800     CLOSE PARAMS
234900     CLOSE REPORT.
235000 340-CIERRA-ARCHIVOS-E. EXIT.
235100
235200******************************************************************
235300*    RUTINAS DE VENTANA HORARIA, INFERENCIA DE TURNO Y REDONDEO   *
235400*    (SERIE 600).  NO TOCAN TABLAS; SOLO CAMPOS DE W01-MINUTOS.   *
235500******************************************************************
235600*    HORA DE ENTRADA ESPERADA (EN MINUTOS DESDE MEDIANOCHE) SEGUN
235700*    EL TURNO (WKS-TURNO-SAL) Y EL DIA (WKS-DOW-AUX).  EL SABADO
235800*    AMBOS TURNOS ABREN A LAS 08:00 (SOL-0701).
235900 600-OBTIENE-INICIO-ESPERADO SECTION.
236000     IF WKS-DOW-AUX = 7
236100        MOVE 480 TO WKM-RESULTADO
236200     ELSE
236300        IF WKS-TURNO-SAL = 'A'
236400           MOVE 480 TO WKM-RESULTADO
236500        ELSE
236600           MOVE 600 TO WKM-RESULTADO
236700        END-IF
236800     END-IF.
236900 600-OBTIENE-INICIO-ESPERADO-E. EXIT.
237000
237100*    HORA DE SALIDA ESPERADA (EN MINUTOS DESDE MEDIANOCHE).  EL
237200*    SABADO DE TURNO B CIERRA A LAS 12:00; LOS DEMAS CASOS SIGUEN
237300*    LA VENTANA DE LUNES A VIERNES (VER PLANILLA DE TURNOS).
237400 605-OBTIENE-FIN-ESPERADO SECTION.
237500     IF WKS-DOW-AUX = 7
237600        IF WKS-TURNO-SAL = 'A'
237700           MOVE 990 TO WKM-RESULTADO
237800        ELSE
237900           MOVE 720 TO WKM-RESULTADO
238000        END-IF
238100     ELSE
238200        IF WKS-TURNO-SAL = 'A'
238300           MOVE 990 TO WKM-RESULTADO
238400        ELSE
238500           MOVE 1080 TO WKM-RESULTADO
238600        END-IF
238700     END-IF.
238800 605-OBTIENE-FIN-ESPERADO-E. EXIT.
238900
239000*    INFIERE EL TURNO CRUDO DEL DIA A PARTIR DE LA HORA DE ENTRADA
239100*    (WKM-MINUTOS-IN, FORMATO HHMM), EL DOW (WKS-DOW-AUX) Y, COMO
239200*    ULTIMO RECURSO, EL COSTO DE AJUSTAR CADA TURNO (PARR. 611).
239300*    DEVUELVE EL RESULTADO EN WKS-TURNO-INFERIDO ('A', 'B' O
239400*    BLANCO SI NO SE PUDO DECIDIR).
239500 610-INFIERE-TURNO SECTION.
239600     MOVE SPACE TO WKS-TURNO-INFERIDO
239700     IF WKS-DOW-AUX = 7
239800        MOVE 'B' TO WKS-TURNO-INFERIDO
239900     ELSE
240000        IF WKM-MINUTOS-IN NOT < 0915 AND WKM-MINUTOS-IN NOT > 1459
240100           MOVE 'B' TO WKS-TURNO-INFERIDO
240200        ELSE
240300*          VENTANA HISTORICA DE "ENTRADA AMBIGUA" (TICKET SOL-0744)
240400*          QUE NUNCA DISPARA: LA MARCA NO PUEDE CAER A LA VEZ ANTES
240500*          DE LAS 09:15 Y DESPUES DE LAS 15:00.  SE DEJA TAL CUAL
240600*          QUEDO DOCUMENTADA EN SU MOMENTO.
240700           IF WKM-MINUTOS-IN NOT < 0700 AND WKM-MINUTOS-IN NOT > 0914
240800              AND WKM-MINUTOS-IN NOT < 1500 AND WKM-MINUTOS-IN NOT > 1700
240900              MOVE 'A' TO WKS-TURNO-INFERIDO
241000           ELSE
241100              MOVE 'A' TO WKS-TURNO-SAL
241200              PERFORM 611-COSTO-POR-TURNO
241300              MOVE WKM-RESULTADO TO WKM-COSTO-A
241400              MOVE 'B' TO WKS-TURNO-SAL
241500              PERFORM 611-COSTO-POR-TURNO
241600              MOVE WKM-RESULTADO TO WKM-COSTO-B
241700              IF WKM-COSTO-A < WKM-COSTO-B
241800                 MOVE 'A' TO WKS-TURNO-INFERIDO
241900              ELSE
242000                 IF WKM-COSTO-B < WKM-COSTO-A
242100                    MOVE 'B' TO WKS-TURNO-INFERIDO
242200                 ELSE
242300                    IF WKS-HINT-TURNO = 'A' OR WKS-HINT-TURNO = 'B'
242400                       MOVE WKS-HINT-TURNO TO WKS-TURNO-INFERIDO
242500                    ELSE
242600                       MOVE 'A' TO WKS-TURNO-INFERIDO
242700                    END-IF
242800                 END-IF
242900              END-IF
243000           END-IF
243100        END-IF
243200     END-IF.
243300 610-INFIERE-TURNO-E. EXIT.
243400
243500*    COSTO DE "FORZAR" LA MARCA DE ENTRADA (WKM-MINUTOS-IN) Y DE
243600*    SALIDA (WKM-PARAM-OUT) CONTRA EL TURNO WKS-TURNO-SAL: EL
243700*    ADELANTO PESA ENTERO Y EL ATRASO SE AMORTIGUA A UN TERCIO
243800*    (EL EMPLEADO "PIERDE MENOS" SI SE QUEDA DE MAS QUE SI LLEGA
243900*    ANTES DE HORA).  EL SABADO DE TURNO B SUMA ADEMAS LA MITAD
244000*    DE LA DIFERENCIA CONTRA EL CIERRE DE LAS 12:00.
244100 611-COSTO-POR-TURNO SECTION.
244200     MOVE WKM-MINUTOS-IN TO WKS-HORA-PARAM
244300     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
244400     MOVE WKS-MINUTOS-RESULT TO WKM-CONV-MIN
244500     PERFORM 600-OBTIENE-INICIO-ESPERADO
244600     MOVE WKM-RESULTADO TO WKM-INI-ESP-MIN
244700     COMPUTE WKM-DELTA = WKM-CONV-MIN - WKM-INI-ESP-MIN
244800     IF WKM-DELTA > 0
244900        MOVE WKM-DELTA TO WKM-EARLY
245000        MOVE 0 TO WKM-LATE
245100     ELSE
245200        MOVE 0 TO WKM-EARLY
245300        COMPUTE WKM-LATE = 0 - WKM-DELTA
245400     END-IF
245500     COMPUTE WKM-PAGABLES = WKM-EARLY + (WKM-LATE / 3)
245600     IF WKS-DOW-AUX = 7 AND WKS-TURNO-SAL = 'B'
245700        PERFORM 605-OBTIENE-FIN-ESPERADO
245800        MOVE WKM-RESULTADO TO WKM-FIN-ESP-MIN
245900        MOVE WKM-PARAM-OUT TO WKS-HORA-PARAM
246000        PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
246100        MOVE WKS-MINUTOS-RESULT TO WKM-OUT-MIN
246200        COMPUTE WKM-DELTA = WKM-OUT-MIN - WKM-FIN-ESP-MIN
246300        IF WKM-DELTA < 0
246400           COMPUTE WKM-DELTA = 0 - WKM-DELTA
246500        END-IF
246600        COMPUTE WKM-PAGABLES = WKM-PAGABLES + (WKM-DELTA / 2)
246700     END-IF
246800     MOVE WKM-PAGABLES TO WKM-RESULTADO.
246900 611-COSTO-POR-TURNO-E. EXIT.
247000
247100*    REDONDEO DE MINUTOS DE ASISTENCIA (TARDANZA, EXTRA Y SALIDA
247200*    TEMPRANA) A LA MEDIA HORA, SEGUN PLANILLA DE RRHH: MENOS DE
247300*    20 MINUTOS NO CUENTA; DE 20 A 44 REDONDEA A LA MEDIA HORA;
247400*    DE 45 EN ADELANTE REDONDEA A LA HORA SIGUIENTE.
247500 620-REDONDEA-ASISTENCIA SECTION.
247600     IF WKM-ASIS-IN < 20
247700        MOVE 0 TO WKM-RESULTADO
247800     ELSE
247900        DIVIDE WKM-ASIS-IN BY 60 GIVING WKM-HORAS-ENT
248000                REMAINDER WKM-RESTO
248100        IF WKM-RESTO < 20
248200           COMPUTE WKM-RESULTADO = WKM-HORAS-ENT * 60
248300        ELSE
248400           IF WKM-RESTO < 45
248500              COMPUTE WKM-RESULTADO = (WKM-HORAS-ENT * 60) + 30
248600           ELSE
248700              COMPUTE WKM-RESULTADO = (WKM-HORAS-ENT + 1) * 60
248800           END-IF
248900        END-IF
249000     END-IF.
249100 620-REDONDEA-ASISTENCIA-E. EXIT.
249200
249300*    REDONDEO DE MINUTOS DE PREMIO (HORAS 50%/100%) A LA MEDIA
249400*    HORA PAGABLE Y CONVERSION A HORAS CON DOS DECIMALES.  MENOS
249500*    DE 20 MINUTOS NO SE PAGA (SOL-0809).
249600 630-REDONDEA-PREMIO SECTION.
249700     IF WKM-PREMIO-MIN < 20
249800        MOVE 0 TO WKM-PREMIO-HORAS
249900     ELSE
250000        COMPUTE WKM-CONV-MIN = ((WKM-PREMIO-MIN - 20) / 30) + 1
250100        COMPUTE WKM-CONV-MIN = WKM-CONV-MIN * 30
250200        COMPUTE WKM-PREMIO-HORAS ROUNDED = WKM-CONV-MIN / 60
250300     END-IF.
250400 630-REDONDEA-PREMIO-E. EXIT.
250500
250600*    MINUTOS DE TARDANZA CONTRA EL INICIO ESPERADO DEL TURNO
250700*    (WKM-MINUTOS-IN = HORA DE ENTRADA, FORMATO HHMM), YA
250800*    REDONDEADOS SEGUN 620.
250900 640-CALCULA-TARDANZA SECTION.
251000     MOVE WKM-MINUTOS-IN TO WKS-HORA-PARAM
251100     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
251200     MOVE WKS-MINUTOS-RESULT TO WKM-CONV-MIN
251300     PERFORM 600-OBTIENE-INICIO-ESPERADO
251400     MOVE WKM-RESULTADO TO WKM-INI-ESP-MIN
251500     IF WKM-CONV-MIN > WKM-INI-ESP-MIN
251600        COMPUTE WKM-ASIS-IN = WKM-CONV-MIN - WKM-INI-ESP-MIN
251700        PERFORM 620-REDONDEA-ASISTENCIA
251800     ELSE
251900        MOVE 0 TO WKM-RESULTADO
252000     END-IF.
252100 640-CALCULA-TARDANZA-E. EXIT.
252200
252300*    MINUTOS DE HORA EXTRA: SUMA DOS COMPONENTES, CADA UNO FILTRADO
252400*    POR SEPARADO CONTRA EL PISO DE 20 MINUTOS ANTES DE SUMAR -
252500*    ENTRADA ADELANTADA (WKM-MINUTOS-IN CONTRA EL INICIO ESPERADO)
252600*    Y SALIDA POSTERGADA (WKM-PARAM-OUT CONTRA EL FIN ESPERADO) -
252700*    Y LUEGO REDONDEADOS JUNTOS SEGUN 620 (SOL-0861).
252800 650-CALCULA-EXTRA SECTION.
252900     MOVE WKM-MINUTOS-IN TO WKS-HORA-PARAM
253000     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
253100     MOVE WKS-MINUTOS-RESULT TO WKM-CONV-MIN
253200     PERFORM 600-OBTIENE-INICIO-ESPERADO
253300     MOVE WKM-RESULTADO TO WKM-INI-ESP-MIN
253400     COMPUTE WKM-EARLY = WKM-INI-ESP-MIN - WKM-CONV-MIN
253500     IF WKM-EARLY < 20
253600        MOVE 0 TO WKM-EARLY
253700     END-IF
253800
253900     MOVE WKM-PARAM-OUT TO WKS-HORA-PARAM
254000     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
254100     MOVE WKS-MINUTOS-RESULT TO WKM-CONV-MIN
254200     PERFORM 605-OBTIENE-FIN-ESPERADO
254300     MOVE WKM-RESULTADO TO WKM-FIN-ESP-MIN
254400     COMPUTE WKM-LATE = WKM-CONV-MIN - WKM-FIN-ESP-MIN
254500     IF WKM-LATE < 20
254600        MOVE 0 TO WKM-LATE
254700     END-IF
254800
254900     COMPUTE WKM-ASIS-IN = WKM-EARLY + WKM-LATE
255000     PERFORM 620-REDONDEA-ASISTENCIA.
255100 650-CALCULA-EXTRA-E. EXIT.
255200
255300*    MINUTOS DE SALIDA TEMPRANA (SE SUMAN A LA TARDANZA, NO A LA
255400*    HORA EXTRA) CONTRA EL FIN ESPERADO DEL TURNO.
255500 660-CALCULA-SALIDA-TEMPRANA SECTION.
255600     MOVE WKM-PARAM-OUT TO WKS-HORA-PARAM
255700     PERFORM 940-MINUTOS-DESDE-MEDIANOCHE
255800     MOVE WKS-MINUTOS-RESULT TO WKM-CONV-MIN
255900     PERFORM 605-OBTIENE-FIN-ESPERADO
256000     MOVE WKM-RESULTADO TO WKM-FIN-ESP-MIN
256100     IF WKM-CONV-MIN < WKM-FIN-ESP-MIN
256200        COMPUTE WKM-ASIS-IN = WKM-FIN-ESP-MIN - WKM-CONV-MIN
256300        PERFORM 620-REDONDEA-ASISTENCIA
256400     ELSE
256500        MOVE 0 TO WKM-RESULTADO
256600     END-IF.
256700 660-CALCULA-SALIDA-TEMPRANA-E. EXIT.
256800
256900******************************************************************
257000*    RUTINAS DE FECHA Y HORA (SERIE 900).  EL CALCULO DEL DIA     *
257100*    JULIANO SE HACE A MANO (FORMULA DE FLIEGEL/VAN FLANDERN)     *
257200*    PORQUE ESTE COMPILADOR NO TRAE FUNCIONES DE FECHA.           *
257300******************************************************************
257400*    CONVIERTE WKS-FECHA-TRABAJO (AAAAMMDD) AL NUMERO DE DIA
257500*    JULIANO WKJ-JDN.  NO USA FUNCIONES INTRINSECAS.
257600 900-FECHA-A-JULIANO SECTION.
257700     MOVE WF-ANIO OF WKS-FECHA-DESCOMP TO WKJ-ANIO
257800     MOVE WF-MES  OF WKS-FECHA-DESCOMP TO WKJ-MES
257900     MOVE WF-DIA  OF WKS-FECHA-DESCOMP TO WKJ-DIA
258000     COMPUTE WKJ-T1 = 14 - WKJ-MES
258100     DIVIDE WKJ-T1 BY 12 GIVING WKJ-T2
258200     COMPUTE WKJ-A = WKJ-ANIO + 4800 - WKJ-T2
258300     COMPUTE WKJ-M = WKJ-MES + (12 * WKJ-T2) - 3
258400     COMPUTE WKJ-T3 = (153 * WKJ-M) + 2
258500     DIVIDE WKJ-T3 BY 5 GIVING WKJ-T3
258600     DIVIDE WKJ-A BY 4 GIVING WKJ-T4
258700     DIVIDE WKJ-A BY 100 GIVING WKJ-T5
258800     COMPUTE WKJ-JDN = WKJ-DIA + WKJ-T3 + (365 * WKJ-A)
258900                       + WKJ-T4 - WKJ-T5
259000     DIVIDE WKJ-A BY 400 GIVING WKJ-DIV-AUX
259100     ADD WKJ-DIV-AUX TO WKJ-JDN
259200     SUBTRACT 32045 FROM WKJ-JDN.
259300 900-FECHA-A-JULIANO-E. EXIT.
259400
259500*    DIA DE LA SEMANA DE WKS-FECHA-TRABAJO, DEVUELTO EN WKJ-DOW
259600*    (1=DOMINGO ... 7=SABADO, CONVENCION DE TD-DOW/TF-DOW).
259700 910-DIA-SEMANA SECTION.
259800     PERFORM 900-FECHA-A-JULIANO
259900     DIVIDE WKJ-JDN BY 7 GIVING WKJ-DIV-AUX REMAINDER WKJ-RESTO
260000     IF WKJ-RESTO = 6
260100        MOVE 1 TO WKJ-DOW
260200     ELSE
260300        COMPUTE WKJ-DOW = WKJ-RESTO + 2
260400     END-IF.
260500 910-DIA-SEMANA-E. EXIT.
260600
260700*    AVANZA WKS-FECHA-TRABAJO UN DIA CALENDARIO, CON PASE DE MES
260800*    Y DE ANIO Y AJUSTE DE FEBRERO BISIESTO (SOL-0648).
260900 920-SUMA-UN-DIA SECTION.
261000     ADD 1 TO WF-DIA OF WKS-FECHA-DESCOMP
261100     PERFORM 950-ES-BISIESTO
261200     MOVE WF-MES OF WKS-FECHA-DESCOMP TO WKS-I
261300     MOVE TDM-DIAS (WKS-I) TO WKS-DIAS-MES-AUX
261400     IF WF-MES OF WKS-FECHA-DESCOMP = 2 AND BISIESTO-SI
261500        MOVE 29 TO WKS-DIAS-MES-AUX
261600     END-IF
261700     IF WF-DIA OF WKS-FECHA-DESCOMP > WKS-DIAS-MES-AUX
261800        MOVE 1 TO WF-DIA OF WKS-FECHA-DESCOMP
261900        ADD 1 TO WF-MES OF WKS-FECHA-DESCOMP
262000        IF WF-MES OF WKS-FECHA-DESCOMP > 12
262100           MOVE 1 TO WF-MES OF WKS-FECHA-DESCOMP
262200           ADD 1 TO WF-ANIO OF WKS-FECHA-DESCOMP
262300        END-IF
262400     END-IF.
262500 920-SUMA-UN-DIA-E. EXIT.
262600
262700*    RETROCEDE WKS-FECHA-TRABAJO UN DIA CALENDARIO, CON PASE DE
262800*    MES Y DE ANIO Y AJUSTE DE FEBRERO BISIESTO.  USADA SOLO POR
262900*    930-LUNES-DE-LA-SEMANA PARA UBICAR EL LUNES DE LA SEMANA.
263000 921-RESTA-UN-DIA SECTION.
263100     SUBTRACT 1 FROM WF-DIA OF WKS-FECHA-DESCOMP
263200     IF WF-DIA OF WKS-FECHA-DESCOMP = 0
263300        SUBTRACT 1 FROM WF-MES OF WKS-FECHA-DESCOMP
263400        IF WF-MES OF WKS-FECHA-DESCOMP = 0
263500           MOVE 12 TO WF-MES OF WKS-FECHA-DESCOMP
263600           SUBTRACT 1 FROM WF-ANIO OF WKS-FECHA-DESCOMP
263700        END-IF
263800        PERFORM 950-ES-BISIESTO
263900        MOVE WF-MES OF WKS-FECHA-DESCOMP TO WKS-I
264000        MOVE TDM-DIAS (WKS-I) TO WKS-DIAS-MES-AUX
264100        IF WF-MES OF WKS-FECHA-DESCOMP = 2 AND BISIESTO-SI
264200           MOVE 29 TO WKS-DIAS-MES-AUX
264300        END-IF
264400        MOVE WKS-DIAS-MES-AUX TO WF-DIA OF WKS-FECHA-DESCOMP
264500     END-IF.
264600 921-RESTA-UN-DIA-E. EXIT.
264700
264800*    UBICA EL LUNES DE LA SEMANA DE WKS-FECHA-TRABAJO Y LO DEJA EN
264900*    WKS-FECHA-TRABAJO-2, SIN ALTERAR WKS-FECHA-TRABAJO (SE GUARDA
265000*    Y SE RESTAURA AL SALIR).  EL DOMINGO (DOW=1) PERTENECE A LA
265100*    SEMANA QUE EMPEZO EL LUNES ANTERIOR.
265200 930-LUNES-DE-LA-SEMANA SECTION.
265300     MOVE WKS-FECHA-TRABAJO TO WKS-FECHA-TRABAJO-SAVE
265400     PERFORM 910-DIA-SEMANA
265500     IF WKJ-DOW = 1
265600        MOVE 6 TO WKS-K
265700     ELSE
265800        COMPUTE WKS-K = WKJ-DOW - 2
265900     END-IF
266000     IF WKS-K > 0
266100        PERFORM 921-RESTA-UN-DIA WKS-K TIMES
266200     END-IF
266300     MOVE WKS-FECHA-TRABAJO TO WKS-FECHA-TRABAJO-2
266400     MOVE WKS-FECHA-TRABAJO-SAVE TO WKS-FECHA-TRABAJO.
266500 930-LUNES-DE-LA-SEMANA-E. EXIT.
266600
266700*    CONVIERTE UNA HORA HHMM (WKS-HORA-PARAM) A MINUTOS DESDE
266800*    MEDIANOCHE (WKS-MINUTOS-RESULT).
266900 940-MINUTOS-DESDE-MEDIANOCHE SECTION.
267000     DIVIDE WKS-HORA-PARAM BY 100 GIVING WKS-HH-AUX
267100             REMAINDER WKS-MM-AUX
267200     COMPUTE WKS-MINUTOS-RESULT = (WKS-HH-AUX * 60) + WKS-MM-AUX.
267300 940-MINUTOS-DESDE-MEDIANOCHE-E. EXIT.
267400
267500*    CONVIERTE MINUTOS DESDE MEDIANOCHE (WKS-MINUTOS-RESULT) A
267600*    HORA HHMM (WKM-CONV-HORA).  INVERSA DE 940.
267700 945-MINUTOS-A-HORA SECTION.
267800     DIVIDE WKS-MINUTOS-RESULT BY 60 GIVING WKS-HH-AUX
267900             REMAINDER WKS-MM-AUX
268000     COMPUTE WKM-CONV-HORA = (WKS-HH-AUX * 100) + WKS-MM-AUX.
268100 945-MINUTOS-A-HORA-E. EXIT.
268200
268300*    DETERMINA SI EL ANIO DE WKS-FECHA-TRABAJO ES BISIESTO (REGLA
268400*    GREGORIANA COMPLETA: DIVISIBLE POR 4, SALVO SIGLO NO
268500*    DIVISIBLE POR 400).
268600 950-ES-BISIESTO SECTION.
268700     MOVE 'N' TO WKS-ES-BISIESTO
268800     DIVIDE WF-ANIO OF WKS-FECHA-DESCOMP BY 4
268900             GIVING WKJ-DIV-AUX REMAINDER WKJ-RESTO
269000     IF WKJ-RESTO = 0
269100        DIVIDE WF-ANIO OF WKS-FECHA-DESCOMP BY 100
269200                GIVING WKJ-DIV-AUX REMAINDER WKJ-RESTO
269300        IF WKJ-RESTO NOT = 0
269400           MOVE 'S' TO WKS-ES-BISIESTO
269500        ELSE
269600           DIVIDE WF-ANIO OF WKS-FECHA-DESCOMP BY 400
269700                   GIVING WKJ-DIV-AUX REMAINDER WKJ-RESTO
269800           IF WKJ-RESTO = 0
269900              MOVE 'S' TO WKS-ES-BISIESTO
270000           END-IF
270100        END-IF
270200     END-IF.
270300 950-ES-BISIESTO-E. EXIT.
