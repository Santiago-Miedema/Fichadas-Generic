000100******************************************************************
000200*   COPY       : PUNCHES                                        *
000300*   REGISTRO   : PUNCH-REC - MARCA DE RELOJ CHECADOR (ENTRADA)  *
000400*   APLICACION : RECURSOS HUMANOS / CONTROL DE ASISTENCIA       *
000500*   PROGRAMADOR: E. RAMIREZ DIVAS (PEDR)                        *
000600*   FECHA      : 14/01/2026                                     *
000700*   NOTA       : ARCHIVO VIENE ORDENADO POR USUARIO Y POR       *
000800*              : FECHA-HORA DENTRO DE CADA USUARIO              *
000900*   09/08/2026 DIVA SOL-0923 SE DESCOMPONE FECHA Y HORA POR     *
001000*              : SUBCAMPOS Y SE AGREGA INDICADOR DE ORIGEN DE   *
001100*              : LA MARCA (RELOJ / CARGA MANUAL) PARA DEJAR DE  *
001200*              : SER UN REGISTRO MINIMO.                        *
001300******************************************************************
001400 01  PUNCH-REC.
001500     02  PUNCH-ID                   PIC 9(09).
001600     02  PUNCH-USER-ID              PIC 9(05).
001700     02  PUNCH-DATE                 PIC 9(08).
001800     02  PUNCH-FECHA-DESCOMP REDEFINES PUNCH-DATE.
001900         03  PT-ANIO                PIC 9(04).
002000         03  PT-MES                 PIC 9(02).
002100         03  PT-DIA                 PIC 9(02).
002200     02  PUNCH-TIME                 PIC 9(06).
002300     02  PUNCH-HORA-DESCOMP REDEFINES PUNCH-TIME.
002400         03  PT-HH                  PIC 9(02).
002500         03  PT-MM                  PIC 9(02).
002600         03  PT-SS                  PIC 9(02).
002700     02  PUNCH-ORIGEN               PIC X(01).
002800         88  PUNCH-ORIGEN-RELOJ         VALUE "R".
002900         88  PUNCH-ORIGEN-MANUAL        VALUE "M".
003000     02  FILLER                     PIC X(01).
