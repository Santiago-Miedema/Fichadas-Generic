000100******************************************************************
000200*   COPY       : USERS                                         *
000300*   REGISTRO   : USER-REC - MAESTRO DE EMPLEADOS (ENTRADA)      *
000400*   APLICACION : RECURSOS HUMANOS / CONTROL DE ASISTENCIA       *
000500*   PROGRAMADOR: E. RAMIREZ DIVAS (PEDR)                        *
000600*   FECHA      : 14/01/2026                                     *
000700*   09/08/2026 DIVA SOL-0923 SE DESCOMPONE EL NOMBRE EN         *
000800*              : APELLIDO Y NOMBRE PARA LOS ENCABEZADOS DE      *
000900*              : REPORTE Y SE AGREGA EL INDICADOR DE ESTADO DEL *
001000*              : EMPLEADO (ACTIVO/INACTIVO).                    *
001100******************************************************************
001200 01  USER-REC.
001300     02  USER-ID                    PIC 9(05).
001400     02  USER-NAME                  PIC X(30).
001500     02  USER-NOMBRE-DESCOMP REDEFINES USER-NAME.
001600         03  UNM-APELLIDO           PIC X(15).
001700         03  UNM-NOMBRE             PIC X(15).
001800     02  USER-ESTADO                PIC X(01).
001900         88  USER-ACTIVO                VALUE "A".
002000         88  USER-INACTIVO              VALUE "I".
002100     02  FILLER                     PIC X(04).
