000100******************************************************************
000200*   COPY       : HOLIDAYS                                      *
000300*   REGISTRO   : HOLIDAY-REC - CATALOGO DE DIAS FERIADOS (ENT.)*
000400*   APLICACION : RECURSOS HUMANOS / CONTROL DE ASISTENCIA       *
000500*   PROGRAMADOR: E. RAMIREZ DIVAS (PEDR)                        *
000600*   FECHA      : 14/01/2026                                     *
000700*   NOTA       : HOL-FROM = HOL-TO = 0000 INDICA FERIADO DE     *
000800*              : DIA COMPLETO.  UN SOLO REGISTRO POR FECHA.     *
000900*   09/08/2026 DIVA SOL-0923 SE DESCOMPONE LA FECHA POR         *
001000*              : SUBCAMPOS Y SE AGREGA EL INDICADOR DE TIPO DE  *
001100*              : FERIADO (NACIONAL/PROVINCIAL).                 *
001200******************************************************************
001300 01  HOLIDAY-REC.
001400     02  HOL-DATE                   PIC 9(08).
001500     02  HOL-FECHA-DESCOMP REDEFINES HOL-DATE.
001600         03  HF-ANIO                PIC 9(04).
001700         03  HF-MES                 PIC 9(02).
001800         03  HF-DIA                 PIC 9(02).
001900     02  HOL-FROM                   PIC 9(04).
002000     02  HOL-TO                     PIC 9(04).
002100     02  HOL-TIPO                   PIC X(01).
002200         88  HOL-TIPO-NACIONAL          VALUE "N".
002300         88  HOL-TIPO-PROVINCIAL        VALUE "P".
002400     02  FILLER                     PIC X(03).
